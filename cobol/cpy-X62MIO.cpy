000100* **++ DOC-AREA - ORIGINAL/SUSPECT WHOLE-DOCUMENT TEXT BUFFERS            
000200* **++ AND THE FINAL AVERAGED SIMILARITY RESULT                           
000300 01 DOC-AREA.                                                             
000400   03 DOC-ORIGINAL-TEXT.                                                  
000500     05 DOC-ORIGINAL-TEXT-LEN     PIC 9(9) COMP VALUE ZERO.               
000600     05 DOC-ORIGINAL-TEXT-DATA    PIC X(32000)  VALUE SPACE.              
000700   03 DOC-SUSPECT-TEXT.                                                   
000800     05 DOC-SUSPECT-TEXT-LEN      PIC 9(9) COMP VALUE ZERO.               
000900     05 DOC-SUSPECT-TEXT-DATA     PIC X(32000)  VALUE SPACE.              
001000   03 DOC-RESULT.                                                         
001100     05 DOC-RESULT-VALUE          PIC 9(1)V99   VALUE ZERO.               
001200   03 FILLER                      PIC X(10)     VALUE SPACE.              
