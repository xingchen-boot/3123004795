000100* **++ ALG-MAP - THE THREE SIMILARITY ALGORITHMS RUN PER PAIR.            
000200* **++ NAME/ROUTINE ARE COMPILE-TIME LITERALS (REDEFINES OF A             
000300* **++ FILLER TABLE, SINCE OCCURS ROWS CANNOT CARRY THEIR OWN             
000400* **++ VALUE CLAUSE). SCORE/VALID-FLAG ARE SET FRESH EACH RUN.            
000500 01 ALG-LITERAL-TABLE.                                                    
000600   03 FILLER.                                                             
000700     05 FILLER  PIC X(24) VALUE 'COSINE SIMILARITY       '.               
000800     05 FILLER  PIC X(08) VALUE 'X62D002 '.                               
000900     05 FILLER  PIC X(04) VALUE SPACE.                                    
001000   03 FILLER.                                                             
001100     05 FILLER  PIC X(24) VALUE 'JACCARD SIMILARITY      '.               
001200     05 FILLER  PIC X(08) VALUE 'X62I001 '.                               
001300     05 FILLER  PIC X(04) VALUE SPACE.                                    
001400   03 FILLER.                                                             
001500     05 FILLER  PIC X(24) VALUE 'LEVENSHTEIN DISTANCE    '.               
001600     05 FILLER  PIC X(08) VALUE 'X62I002 '.                               
001700     05 FILLER  PIC X(04) VALUE SPACE.                                    
001800 01 ALG-STATIC-MAP REDEFINES ALG-LITERAL-TABLE.                           
001900   03 ALG-STATIC-EL OCCURS 3 TIMES INDEXED BY ALG-IDX.                    
002000     05 ALG-NAME                 PIC X(24).                               
002100     05 ALG-ROUTINE              PIC X(08).                               
002200     05 FILLER                   PIC X(04).                               
002300 01 ALG-RUN-MAP.                                                          
002400   03 ALG-RUN-EL OCCURS 3 TIMES INDEXED BY ALG-RUN-IDX.                   
002500     05 ALG-SCORE                PIC 9(1)V9(4).                           
002600     05 ALG-VALID-FLAG           PIC X(1).                                
002700       88 ALG-VALID                  VALUE 'Y'.                           
002800       88 ALG-INVALID                VALUE 'N'.                           
002900     05 FILLER                   PIC X(02).                               
003000   03 FILLER                     PIC X(04) VALUE SPACE.                   
003100 77 ALG-TOT                      PIC 9(9) COMP VALUE 3.                   
