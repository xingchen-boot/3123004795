000100CBL OPT(2) DYNAM                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62DTS01.                                                 
000400 AUTHOR.        FERRARI.                                                  
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  04/02/91.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62DTS01 - TEST SUITE X62D001                                           
001100* MI2457.PSPS.TCHK.XUNIT                                                  
001200*----------------------------------------------------------------         
001300* CHANGE LOG                                                              
001400*----------------------------------------------------------------         
001500* 910402 FERRARI  TCHK-003  PRIMA VERSIONE DELLA SUITE DI TEST.           
001600* 920908 RUSSO    TCHK-011  CASI DI TEST PER MP-OR-TB (DISABLE            
001700*                           SINGOLO ALGORITMO).                           
001800* 960114 RUSSO    TCHK-031  AGGIUNTI CASI DI TEST PER ALGORITMO           
001900*                           CHE FALLISCE (SKIP SENZA ABEND).              
002000* 981103 BIANCHI  TCHK-041  Y2K - NESSUN CAMPO DATA PRESENTE IN           
002100*                           QUESTO PROGRAMMA. NESSUNA MODIFICA.           
002200* 050330 FERRARI  TCHK-069  CASI DI TEST PER LA TRACCIA DI                
002300*                           CC-RUN-ROUTINE (VEDI X62D001).                
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600*                                                                         
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.    IBM-370.                                             
002900 OBJECT-COMPUTER.    IBM-370.                                             
003000 SPECIAL-NAMES.                                                           
003100     CLASS TCHK-NUMERIC IS '0' THRU '9'.                                  
003200*                                                                         
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT TCIN                      ASSIGN TO TCIN                      
003600                                      FILE STATUS TCIN-FS.                
003700**                                                                        
003800 DATA DIVISION.                                                           
003900*                                                                         
004000 FILE SECTION.                                                            
004100 FD TCIN                      RECORDING F.                                
004200 01 TCIN-REC.                                                             
004300   03 TCIN-PARMS.                                                         
004400     05 TCIN-DESCRIPTION      PIC X(50).                                  
004500     05 FILLER                PIC X.                                      
004600     05 TCIN-EXPECTED-CHECK   PIC X.                                      
004700       88 TCIN-EXPECTED-EQUAL      VALUE '='.                             
004800       88 TCIN-EXPECTED-NOT-EQUAL  VALUE '!'.                             
004900     05 TCIN-EXPECTED         PIC 9(1)V99.                                
005000     05 FILLER                PIC X.                                      
005100     05 TCIN-OR-ROUTINE       PIC X(08).                                  
005200     05 FILLER                PIC X.                                      
005300   03 TCIN-ORIGINAL-TEXT      PIC X(200).                                 
005400   03 FILLER                  PIC X.                                      
005500   03 TCIN-SUSPECT-TEXT       PIC X(200).                                 
005600   03 FILLER                  PIC X(50).                                  
005700                                                                          
005800*                                                                         
005900 WORKING-STORAGE SECTION.                                                 
006000 01 CC-AREA.                                                              
006100   03 CC-SIMILARITY-SERVICE     PIC X(08) VALUE 'X62D001 '.               
006200   03 FILLER                    PIC X(04) VALUE SPACE.                    
006300 01 CC-AREA-HALVES REDEFINES CC-AREA.                                     
006400   03 CC-SERVICE-HALF-1         PIC X(04).                                
006500   03 CC-SERVICE-HALF-2         PIC X(04).                                
006600   03 FILLER                    PIC X(04).                                
006700                                                                          
006800 COPY X62MIO.                                                             
006900*                                                                         
007000 COPY X62MCP.                                                             
007100*                                                                         
007200 COPY X62MCR.                                                             
007300                                                                          
007400*                                                                         
007500 01 W-SCAN-AREA.                                                          
007600   03 W-SCAN-IDX                 PIC 9(9) COMP VALUE ZERO.                
007700   03 FILLER                     PIC X(04) VALUE SPACE.                   
007800 01 W-SCAN-ALPHA-VIEW REDEFINES W-SCAN-AREA.                              
007900   03 W-SCAN-IDX-X               PIC X(04).                               
008000   03 FILLER                     PIC X(04).                               
008100                                                                          
008200**                                                                        
008300 LOCAL-STORAGE SECTION.                                                   
008400 01 LS-TEST-CASE-SWITCH.                                                  
008500   03 LS-TC-FLAG              PIC X.                                      
008600     88 TEST-CASE-PASSED          VALUE 'P'.                              
008700     88 TEST-CASE-FAILED          VALUE 'F'.                              
008800   03 FILLER                  PIC X(03) VALUE SPACE.                      
008900*                                                                         
009000 01 LS-COUNTERS.                                                          
009100   03 TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.                  
009200   03 TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.                  
009300   03 TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.                  
009400   03 FILLER                  PIC X(04) VALUE SPACE.                      
009500 01 LS-COUNTERS-ALPHA-VIEW REDEFINES LS-COUNTERS.                         
009600   03 TEST-CASE-CTR-X          PIC X(04).                                 
009700   03 FILLER                   PIC X(08).                                 
009800   03 FILLER                   PIC X(04).                                 
009900*                                                                         
010000 01 LS-FILE-STATUSES.                                                     
010100   03 TCIN-FS                 PIC XX.                                     
010200     88 TCIN-OK                 VALUE '00'.                               
010300     88 TCIN-EOF                VALUE '10'.                               
010400   03 FILLER                  PIC X(04) VALUE SPACE.                      
010500                                                                          
010600**                                                                        
010700 PROCEDURE DIVISION.                                                      
010800*                                                                         
010900 MAIN.                                                                    
011000     DISPLAY ' ************** X62DTS01 START **************'.             
011100                                                                          
011200     PERFORM OPEN-TEST-CASES-FILE.                                        
011300     PERFORM READ-TEST-CASES-FILE.                                        
011400                                                                          
011500     PERFORM EXECUTE-TEST-CASE                                            
011600        UNTIL TCIN-EOF.                                                   
011700                                                                          
011800     PERFORM CLOSE-TEST-CASES-FILE.                                       
011900                                                                          
012000     PERFORM SHOW-STATISTICS.                                             
012100                                                                          
012200     DISPLAY ' *************** X62DTS01 END ***************'.             
012300                                                                          
012400     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO                               
012500        MOVE 12                     TO RETURN-CODE                        
012600     END-IF.                                                              
012700                                                                          
012800     GOBACK.                                                              
012900                                                                          
013000*                                                                         
013100 OPEN-TEST-CASES-FILE.                                                    
013200     OPEN INPUT TCIN.                                                     
013300                                                                          
013400     IF NOT TCIN-OK                                                       
013500        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS               
013600        PERFORM RAISE-ERROR                                               
013700     END-IF.                                                              
013800                                                                          
013900*                                                                         
014000 READ-TEST-CASES-FILE.                                                    
014100     READ TCIN.                                                           
014200                                                                          
014300     IF NOT TCIN-OK AND NOT TCIN-EOF                                      
014400        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS               
014500        PERFORM RAISE-ERROR                                               
014600     END-IF.                                                              
014700                                                                          
014800*                                                                         
014900 CLOSE-TEST-CASES-FILE.                                                   
015000     CLOSE TCIN.                                                          
015100                                                                          
015200     IF NOT TCIN-OK                                                       
015300        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS              
015400        PERFORM RAISE-ERROR                                               
015500     END-IF.                                                              
015600                                                                          
015700*                                                                         
015800 EXECUTE-TEST-CASE.                                                       
015900     ADD 1                          TO TEST-CASE-CTR.                     
016000                                                                          
016100     PERFORM SET-TEST-CASE-INPUT.                                         
016200                                                                          
016300     CALL CC-SIMILARITY-SERVICE USING DOC-AREA MP MR                      
016400              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
016500          NOT ON EXCEPTION PERFORM TEST-CASE-CHECK                        
016600     END-CALL.                                                            
016700                                                                          
016800     PERFORM READ-TEST-CASES-FILE.                                        
016900                                                                          
017000*                                                                         
017100 SET-TEST-CASE-INPUT.                                                     
017200     INITIALIZE DOC-AREA.                                                 
017300     INITIALIZE MP.                                                       
017400                                                                          
017500     MOVE 200                       TO W-SCAN-IDX.                        
017600     PERFORM SHRINK-ORIGINAL-IDX  UNTIL W-SCAN-IDX EQUAL ZERO             
017700        OR TCIN-ORIGINAL-TEXT (W-SCAN-IDX:1) NOT EQUAL SPACE.             
017800     MOVE W-SCAN-IDX                TO DOC-ORIGINAL-TEXT-LEN.             
017900     MOVE TCIN-ORIGINAL-TEXT        TO DOC-ORIGINAL-TEXT-DATA.            
018000                                                                          
018100     MOVE 200                       TO W-SCAN-IDX.                        
018200     PERFORM SHRINK-SUSPECT-IDX  UNTIL W-SCAN-IDX EQUAL ZERO              
018300        OR TCIN-SUSPECT-TEXT (W-SCAN-IDX:1) NOT EQUAL SPACE.              
018400     MOVE W-SCAN-IDX                TO DOC-SUSPECT-TEXT-LEN.              
018500     MOVE TCIN-SUSPECT-TEXT         TO DOC-SUSPECT-TEXT-DATA.             
018600                                                                          
018700     IF TCIN-OR-ROUTINE NOT EQUAL SPACE                                   
018800        ADD 1                       TO MP-OR-TOT                          
018900        MOVE TCIN-OR-ROUTINE        TO MP-OR-ROUTINE (MP-OR-TOT)          
019000        MOVE 'D'                    TO MP-OR-DISABLE (MP-OR-TOT)          
019100     END-IF.                                                              
019200                                                                          
019300*                                                                         
019400 SHRINK-ORIGINAL-IDX.                                                     
019500     SUBTRACT 1                     FROM W-SCAN-IDX.                      
019600                                                                          
019700*                                                                         
019800 SHRINK-SUSPECT-IDX.                                                      
019900     SUBTRACT 1                     FROM W-SCAN-IDX.                      
020000                                                                          
020100*                                                                         
020200 TEST-CASE-CHECK.                                                         
020300     SET TEST-CASE-FAILED           TO TRUE.                              
020400                                                                          
020500     EVALUATE TRUE                                                        
020600        WHEN TCIN-EXPECTED-EQUAL                                          
020700           IF DOC-RESULT-VALUE EQUAL TCIN-EXPECTED                        
020800              SET TEST-CASE-PASSED  TO TRUE                               
020900           END-IF                                                         
021000        WHEN TCIN-EXPECTED-NOT-EQUAL                                      
021100           IF DOC-RESULT-VALUE NOT EQUAL TCIN-EXPECTED                    
021200              SET TEST-CASE-PASSED  TO TRUE                               
021300           END-IF                                                         
021400     END-EVALUATE.                                                        
021500                                                                          
021600     PERFORM SHOW-TEST-CASE-RESULT.                                       
021700                                                                          
021800*                                                                         
021900 SHOW-TEST-CASE-RESULT.                                                   
022000     IF TEST-CASE-PASSED                                                  
022100        ADD 1                       TO TEST-CASE-PASSED-CTR               
022200        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'               
022300     ELSE                                                                 
022400        ADD 1                       TO TEST-CASE-FAILED-CTR               
022500        DISPLAY ' '                                                       
022600        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'          
022700        DISPLAY TCIN-DESCRIPTION                                          
022800        DISPLAY ' - EXPECTED ' TCIN-EXPECTED-CHECK ' '                    
022900                TCIN-EXPECTED ' - ACTUAL: ' DOC-RESULT-VALUE              
023000        DISPLAY ' '                                                       
023100     END-IF.                                                              
023200                                                                          
023300*                                                                         
023400 SHOW-STATISTICS.                                                         
023500     DISPLAY ' '.                                                         
023600     DISPLAY '************* TEST SUITE RECAP *************'.              
023700     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.                              
023800     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.                       
023900     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.                       
024000     DISPLAY '********************************************'.              
024100     DISPLAY ' '.                                                         
024200                                                                          
024300*                                                                         
024400 RAISE-CALL-ERROR.                                                        
024500     DISPLAY 'CALL EXCEPTION WHEN CALLING '                               
024600             CC-SIMILARITY-SERVICE.                                       
024700     PERFORM RAISE-ERROR.                                                 
024800                                                                          
024900*                                                                         
025000 RAISE-ERROR.                                                             
025100     MOVE 8                         TO RETURN-CODE.                       
025200     GOBACK.                                                              
