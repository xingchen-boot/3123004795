000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62D002.                                                  
000400 AUTHOR.        RUSSO.                                                    
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  09/10/92.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62D002                                                                 
001100* **++ routine di confronto coseno: converte i due testi in               
001200* **++ insiemi di token e ne confronta la direzione nello                 
001300* **++ spazio vettoriale (0/1 per frequenza token, come da                
001400* **++ specifica originale del servizio di similarity).                   
001500* MI2457.PSPS.TCHK.COSINE                                                 
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800*----------------------------------------------------------------         
001900* 920910 RUSSO    TCHK-012  PRIMA VERSIONE DELLA ROUTINE.                 
002000* 921130 RUSSO    TCHK-015  POICHE' LA FREQUENZA TOKEN E'                 
002100*                           SEMPRE 0 O 1, IL PRODOTTO SCALARE             
002200*                           SI RIDUCE ALLA CARDINALITA' DELLA             
002300*                           INTERSEZIONE E LE NORME ALLA RADICE           
002400*                           DELLA CARDINALITA' DI CIASCUN                 
002500*                           INSIEME: NON SERVE COSTRUIRE IL               
002600*                           VOCABOLARIO UNIONE, SOLO I DUE                
002700*                           INSIEMI ED IL LORO INCROCIO.                  
002800* 930210 RUSSO    TCHK-017  AGGIUNTA GESTIONE CARATTERI                   
002900*                           IDEOGRAFICI: OGNI BYTE ALTO (X'80'-           
003000*                           X'FF') DEL TOKEN ENTRA ANCHE COME             
003100*                           TOKEN A SE STANTE.                            
003200* 960220 RUSSO    TCHK-032  RADICE QUADRATA CALCOLATA CON                 
003300*                           ITERAZIONE DI NEWTON (NESSUNA                 
003400*                           FUNZIONE INTRINSECA DISPONIBILE).             
003500* 981103 BIANCHI  TCHK-041  Y2K - NESSUN CAMPO DATA PRESENTE IN           
003600*                           QUESTO PROGRAMMA. NESSUNA MODIFICA.           
003700* 040609 FERRARI  TCHK-068  NORMA A ZERO (VOCABOLARIO VUOTO SU            
003800*                           UN LATO) RESTITUISCE PUNTEGGIO 0,00           
003900*                           COME CASO VALIDO, NON COME ERRORE.            
004000*----------------------------------------------------------------         
004100 ENVIRONMENT DIVISION.                                                    
004200*                                                                         
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.    IBM-370.                                             
004500 OBJECT-COMPUTER.    IBM-370.                                             
004600 SPECIAL-NAMES.                                                           
004700     CLASS TCHK-ALPHA-NUM IS 'A' THRU 'Z', 'a' THRU 'z',                  
004800                              '0' THRU '9'                                
004900     CLASS TCHK-CJK-BYTE  IS X"80" THRU X"FF".                            
005000*                                                                         
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300**                                                                        
005400 DATA DIVISION.                                                           
005500**                                                                        
005600 FILE SECTION.                                                            
005700**                                                                        
005800 WORKING-STORAGE SECTION.                                                 
005900                                                                          
006000 01 SW-FLAGS.                                                             
006100   03 SW-ORIG-BLANK              PIC X(1) VALUE 'N'.                      
006200     88 ORIG-IS-BLANK                     VALUE 'Y'.                      
006300   03 SW-SUSP-BLANK              PIC X(1) VALUE 'N'.                      
006400     88 SUSP-IS-BLANK                     VALUE 'Y'.                      
006500   03 SW-EXACT-MATCH             PIC X(1) VALUE 'N'.                      
006600     88 TEXTS-ARE-EXACT                   VALUE 'Y'.                      
006700   03 SW-LAST-WAS-SPACE          PIC X(1) VALUE 'Y'.                      
006800   03 SW-TOKEN-HAS-CJK           PIC X(1) VALUE 'N'.                      
006900   03 SW-TOKEN-FOUND             PIC X(1) VALUE 'N'.                      
007000   03 FILLER                     PIC X(02) VALUE SPACE.                   
007100 01 SW-FLAGS-COMBINED REDEFINES SW-FLAGS.                                 
007200   03 SW-FLAGS-TEXT              PIC X(06).                               
007300   03 FILLER                     PIC X(02).                               
007400                                                                          
007500*                                                                         
007600 01 W-BYTE-AREA.                                                          
007700   03 W-BYTE                     PIC X(1) VALUE SPACE.                    
007800   03 FILLER                     PIC X(04) VALUE SPACE.                   
007900                                                                          
008000*                                                                         
008100 01 PP-ORIGINAL-AREA.                                                     
008200   03 PP-ORIGINAL-LEN            PIC 9(9) COMP VALUE ZERO.                
008300   03 PP-ORIGINAL-DATA           PIC X(32000) VALUE SPACE.                
008400*                                                                         
008500 01 PP-SUSPECT-AREA.                                                      
008600   03 PP-SUSPECT-LEN             PIC 9(9) COMP VALUE ZERO.                
008700   03 PP-SUSPECT-DATA            PIC X(32000) VALUE SPACE.                
008800                                                                          
008900*                                                                         
009000 01 TOK-SET-1.                                                            
009100   03 TOK-SET-1-TOT              PIC 9(9) COMP VALUE ZERO.                
009200   03 TOK-SET-1-EL OCCURS 0 TO 800                                        
009300               DEPENDING ON TOK-SET-1-TOT                                 
009400               INDEXED BY TOK-1-IDX.                                      
009500     05 TOK-SET-1-LEN            PIC 9(9) COMP.                           
009600     05 TOK-SET-1-TEXT           PIC X(64).                               
009700*                                                                         
009800 01 TOK-SET-2.                                                            
009900   03 TOK-SET-2-TOT              PIC 9(9) COMP VALUE ZERO.                
010000   03 TOK-SET-2-EL OCCURS 0 TO 800                                        
010100               DEPENDING ON TOK-SET-2-TOT                                 
010200               INDEXED BY TOK-2-IDX.                                      
010300     05 TOK-SET-2-LEN            PIC 9(9) COMP.                           
010400     05 TOK-SET-2-TEXT           PIC X(64).                               
010500                                                                          
010600*                                                                         
010700 01 W-TOKENIZE-AREA.                                                      
010800   03 W-UNSTR-PTR                PIC 9(9) COMP VALUE 1.                   
010900   03 W-TOKEN-BUF                PIC X(64) VALUE SPACE.                   
011000   03 W-TOKEN-LEN                PIC 9(9) COMP VALUE ZERO.                
011100   03 FILLER                     PIC X(04) VALUE SPACE.                   
011200                                                                          
011300*                                                                         
011400 01 W-CAND-AREA.                                                          
011500   03 W-CAND-LEN                 PIC 9(9) COMP VALUE ZERO.                
011600   03 W-CAND-TEXT                PIC X(64) VALUE SPACE.                   
011700   03 FILLER                     PIC X(04) VALUE SPACE.                   
011800 01 W-CAND-HALVES REDEFINES W-CAND-AREA.                                  
011900   03 FILLER                     PIC X(04).                               
012000   03 W-CAND-FIRST-HALF          PIC X(32).                               
012100   03 W-CAND-SECOND-HALF         PIC X(32).                               
012200   03 FILLER                     PIC X(04).                               
012300                                                                          
012400*                                                                         
012500 01 W-MATH-AREA.                                                          
012600   03 W-NORM-1                   PIC 9(4)V9(8) COMP-3 VALUE ZERO.         
012700   03 W-NORM-2                   PIC 9(4)V9(8) COMP-3 VALUE ZERO.         
012800   03 W-INTERSECT-COUNT          PIC 9(9) COMP VALUE ZERO.                
012900   03 FILLER                     PIC X(04) VALUE SPACE.                   
013000 01 W-MATH-TRACE-VIEW REDEFINES W-MATH-AREA.                              
013100   03 FILLER                     PIC X(14).                               
013200   03 W-INTERSECT-COUNT-X        PIC X(04).                               
013300   03 FILLER                     PIC X(04).                               
013400                                                                          
013500*                                                                         
013600 01 W-SQRT-AREA.                                                          
013700   03 W-SQRT-INPUT               PIC 9(4)V9(8) COMP-3 VALUE ZERO.         
013800   03 W-SQRT-GUESS               PIC 9(4)V9(8) COMP-3 VALUE ZERO.         
013900   03 W-SQRT-RESULT              PIC 9(4)V9(8) COMP-3 VALUE ZERO.         
014000   03 W-SQRT-ITER                PIC 9(9) COMP VALUE ZERO.                
014100   03 FILLER                     PIC X(04) VALUE SPACE.                   
014200                                                                          
014300*                                                                         
014400 01 W-SCAN-AREA.                                                          
014500   03 W-SCAN-IDX                 PIC 9(9) COMP VALUE ZERO.                
014600   03 W-TOK-IDX                  PIC 9(9) COMP VALUE ZERO.                
014700   03 FILLER                     PIC X(04) VALUE SPACE.                   
014800                                                                          
014900**                                                                        
015000 LINKAGE SECTION.                                                         
015100 COPY X62ALGI REPLACING ==:X:== BY ==C==.                                 
015200*                                                                         
015300 COPY X62ALGO REPLACING ==:X:== BY ==C==.                                 
015400*                                                                         
015500 COPY X62MCR.                                                             
015600                                                                          
015700**                                                                        
015800 PROCEDURE DIVISION USING ALG-C-IN                                        
015900                          ALG-C-OUT                                       
016000                          MR.                                             
016100*                                                                         
016200 BEGIN.                                                                   
016300                                                                          
016400     MOVE ZERO                      TO MR-RESULT.                         
016500     MOVE SPACE                     TO MR-DESCRIPTION MR-POSITION.        
016600     MOVE ZERO                      TO ALG-C-SCORE.                       
016700     MOVE 'N'                       TO ALG-C-VALID-FLAG.                  
016800                                                                          
016900     PERFORM CHECK-ORIGINAL-BLANK.                                        
017000     PERFORM CHECK-SUSPECT-BLANK.                                         
017100                                                                          
017200     IF ORIG-IS-BLANK OR SUSP-IS-BLANK                                    
017300        MOVE ZERO                   TO ALG-C-SCORE                        
017400        MOVE 'Y'                    TO ALG-C-VALID-FLAG                   
017500     ELSE                                                                 
017600        PERFORM CHECK-EXACT-MATCH                                         
017700        IF TEXTS-ARE-EXACT                                                
017800           MOVE 1                   TO ALG-C-SCORE                        
017900           MOVE 'Y'                 TO ALG-C-VALID-FLAG                   
018000        ELSE                                                              
018100           PERFORM PREPROCESS-ORIGINAL                                    
018200           PERFORM PREPROCESS-SUSPECT                                     
018300           PERFORM TOKENIZE-ORIGINAL                                      
018400           PERFORM TOKENIZE-SUSPECT                                       
018500           PERFORM COMPUTE-COSINE-SCORE                                   
018600           MOVE 'Y'                 TO ALG-C-VALID-FLAG                   
018700        END-IF                                                            
018800     END-IF.                                                              
018900                                                                          
019000     GOBACK.                                                              
019100                                                                          
019200*                                                                         
019300 CHECK-ORIGINAL-BLANK.                                                    
019400     MOVE 'N'                       TO SW-ORIG-BLANK.                     
019500     IF ALG-C-ORIGINAL-LEN EQUAL ZERO                                     
019600        MOVE 'Y'                    TO SW-ORIG-BLANK                      
019700     ELSE                                                                 
019800        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
019900                                    EQUAL SPACE                           
020000           MOVE 'Y'                 TO SW-ORIG-BLANK                      
020100        END-IF                                                            
020200     END-IF.                                                              
020300                                                                          
020400*                                                                         
020500 CHECK-SUSPECT-BLANK.                                                     
020600     MOVE 'N'                       TO SW-SUSP-BLANK.                     
020700     IF ALG-C-SUSPECT-LEN EQUAL ZERO                                      
020800        MOVE 'Y'                    TO SW-SUSP-BLANK                      
020900     ELSE                                                                 
021000        IF ALG-C-SUSPECT-DATA (1:ALG-C-SUSPECT-LEN)                       
021100                                    EQUAL SPACE                           
021200           MOVE 'Y'                 TO SW-SUSP-BLANK                      
021300        END-IF                                                            
021400     END-IF.                                                              
021500                                                                          
021600*                                                                         
021700 CHECK-EXACT-MATCH.                                                       
021800     MOVE 'N'                       TO SW-EXACT-MATCH.                    
021900     IF ALG-C-ORIGINAL-LEN EQUAL ALG-C-SUSPECT-LEN                        
022000        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
022100             EQUAL ALG-C-SUSPECT-DATA (1:ALG-C-ORIGINAL-LEN)              
022200           MOVE 'Y'                 TO SW-EXACT-MATCH                     
022300        END-IF                                                            
022400     END-IF.                                                              
022500                                                                          
022600*                                                                         
022700 PREPROCESS-ORIGINAL.                                                     
022800     MOVE ZERO                      TO PP-ORIGINAL-LEN.                   
022900     MOVE SPACE                     TO PP-ORIGINAL-DATA.                  
023000     MOVE 'Y'                       TO SW-LAST-WAS-SPACE.                 
023100     PERFORM SCAN-ORIGINAL-BYTE                                           
023200        VARYING W-SCAN-IDX FROM 1 BY 1                                    
023300        UNTIL W-SCAN-IDX > ALG-C-ORIGINAL-LEN.                            
023400                                                                          
023500*                                                                         
023600 SCAN-ORIGINAL-BYTE.                                                      
023700     MOVE ALG-C-ORIGINAL-DATA (W-SCAN-IDX:1) TO W-BYTE.                   
023800     IF W-BYTE IS TCHK-ALPHA-NUM OR W-BYTE IS TCHK-CJK-BYTE               
023900        ADD 1                       TO PP-ORIGINAL-LEN                    
024000        MOVE W-BYTE   TO PP-ORIGINAL-DATA (PP-ORIGINAL-LEN:1)             
024100        MOVE 'N'                    TO SW-LAST-WAS-SPACE                  
024200     ELSE                                                                 
024300        IF W-BYTE EQUAL SPACE AND SW-LAST-WAS-SPACE EQUAL 'N'             
024400           ADD 1                    TO PP-ORIGINAL-LEN                    
024500           MOVE SPACE TO PP-ORIGINAL-DATA (PP-ORIGINAL-LEN:1)             
024600           MOVE 'Y'                 TO SW-LAST-WAS-SPACE                  
024700        END-IF                                                            
024800     END-IF.                                                              
024900                                                                          
025000*                                                                         
025100 PREPROCESS-SUSPECT.                                                      
025200     MOVE ZERO                      TO PP-SUSPECT-LEN.                    
025300     MOVE SPACE                     TO PP-SUSPECT-DATA.                   
025400     MOVE 'Y'                       TO SW-LAST-WAS-SPACE.                 
025500     PERFORM SCAN-SUSPECT-BYTE                                            
025600        VARYING W-SCAN-IDX FROM 1 BY 1                                    
025700        UNTIL W-SCAN-IDX > ALG-C-SUSPECT-LEN.                             
025800                                                                          
025900*                                                                         
026000 SCAN-SUSPECT-BYTE.                                                       
026100     MOVE ALG-C-SUSPECT-DATA (W-SCAN-IDX:1) TO W-BYTE.                    
026200     IF W-BYTE IS TCHK-ALPHA-NUM OR W-BYTE IS TCHK-CJK-BYTE               
026300        ADD 1                       TO PP-SUSPECT-LEN                     
026400        MOVE W-BYTE   TO PP-SUSPECT-DATA (PP-SUSPECT-LEN:1)               
026500        MOVE 'N'                    TO SW-LAST-WAS-SPACE                  
026600     ELSE                                                                 
026700        IF W-BYTE EQUAL SPACE AND SW-LAST-WAS-SPACE EQUAL 'N'             
026800           ADD 1                    TO PP-SUSPECT-LEN                     
026900           MOVE SPACE TO PP-SUSPECT-DATA (PP-SUSPECT-LEN:1)               
027000           MOVE 'Y'                 TO SW-LAST-WAS-SPACE                  
027100        END-IF                                                            
027200     END-IF.                                                              
027300                                                                          
027400*                                                                         
027500 TOKENIZE-ORIGINAL.                                                       
027600     MOVE 1                         TO W-UNSTR-PTR.                       
027700     MOVE ZERO                      TO TOK-SET-1-TOT.                     
027800     PERFORM EXTRACT-ORIGINAL-TOKEN                                       
027900        UNTIL W-UNSTR-PTR > PP-ORIGINAL-LEN.                              
028000                                                                          
028100*                                                                         
028200 EXTRACT-ORIGINAL-TOKEN.                                                  
028300     UNSTRING PP-ORIGINAL-DATA (1:PP-ORIGINAL-LEN)                        
028400         DELIMITED BY ALL SPACE                                           
028500         INTO W-TOKEN-BUF COUNT IN W-TOKEN-LEN                            
028600         WITH POINTER W-UNSTR-PTR                                         
028700     END-UNSTRING.                                                        
028800     IF W-TOKEN-LEN GREATER THAN ZERO                                     
028900        PERFORM CLASSIFY-ORIGINAL-TOKEN                                   
029000     END-IF.                                                              
029100                                                                          
029200*                                                                         
029300 CLASSIFY-ORIGINAL-TOKEN.                                                 
029400     MOVE 'N'                       TO SW-TOKEN-HAS-CJK.                  
029500     PERFORM CHECK-ORIGINAL-TOKEN-BYTE                                    
029600        VARYING W-TOK-IDX FROM 1 BY 1                                     
029700           UNTIL W-TOK-IDX > W-TOKEN-LEN.                                 
029800     IF SW-TOKEN-HAS-CJK EQUAL 'Y'                                        
029900        MOVE W-TOKEN-LEN            TO W-CAND-LEN                         
030000        MOVE W-TOKEN-BUF (1:W-TOKEN-LEN) TO W-CAND-TEXT                   
030100        PERFORM ADD-ORIGINAL-CANDIDATE                                    
030200        PERFORM ADD-ORIGINAL-CJK-BYTE                                     
030300           VARYING W-TOK-IDX FROM 1 BY 1                                  
030400           UNTIL W-TOK-IDX > W-TOKEN-LEN                                  
030500     ELSE                                                                 
030600        INSPECT W-TOKEN-BUF (1:W-TOKEN-LEN) CONVERTING                    
030700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
030800             'abcdefghijklmnopqrstuvwxyz'                                 
030900        MOVE W-TOKEN-LEN            TO W-CAND-LEN                         
031000        MOVE W-TOKEN-BUF (1:W-TOKEN-LEN) TO W-CAND-TEXT                   
031100        PERFORM ADD-ORIGINAL-CANDIDATE                                    
031200     END-IF.                                                              
031300                                                                          
031400*                                                                         
031500 CHECK-ORIGINAL-TOKEN-BYTE.                                               
031600     IF W-TOKEN-BUF (W-TOK-IDX:1) IS TCHK-CJK-BYTE                        
031700        MOVE 'Y'                    TO SW-TOKEN-HAS-CJK                   
031800     END-IF.                                                              
031900                                                                          
032000*                                                                         
032100 ADD-ORIGINAL-CJK-BYTE.                                                   
032200     IF W-TOKEN-BUF (W-TOK-IDX:1) IS TCHK-CJK-BYTE                        
032300        MOVE 1                      TO W-CAND-LEN                         
032400        MOVE W-TOKEN-BUF (W-TOK-IDX:1) TO W-CAND-TEXT                     
032500        PERFORM ADD-ORIGINAL-CANDIDATE                                    
032600     END-IF.                                                              
032700                                                                          
032800*                                                                         
032900 ADD-ORIGINAL-CANDIDATE.                                                  
033000     MOVE 'N'                       TO SW-TOKEN-FOUND.                    
033100     PERFORM TEST-ORIGINAL-SET-ENTRY                                      
033200        VARYING TOK-1-IDX FROM 1 BY 1                                     
033300           UNTIL TOK-1-IDX > TOK-SET-1-TOT.                               
033400     IF SW-TOKEN-FOUND EQUAL 'N' AND TOK-SET-1-TOT LESS THAN 800          
033500        ADD 1                       TO TOK-SET-1-TOT                      
033600        MOVE SPACE          TO TOK-SET-1-TEXT (TOK-SET-1-TOT)             
033700        MOVE W-CAND-LEN     TO TOK-SET-1-LEN  (TOK-SET-1-TOT)             
033800        MOVE W-CAND-TEXT (1:W-CAND-LEN)                                   
033900                            TO TOK-SET-1-TEXT (TOK-SET-1-TOT)             
034000                               (1:W-CAND-LEN)                             
034100     END-IF.                                                              
034200                                                                          
034300*                                                                         
034400 TEST-ORIGINAL-SET-ENTRY.                                                 
034500     IF TOK-SET-1-LEN (TOK-1-IDX) EQUAL W-CAND-LEN                        
034600        IF TOK-SET-1-TEXT (TOK-1-IDX) (1:W-CAND-LEN)                      
034700             EQUAL W-CAND-TEXT (1:W-CAND-LEN)                             
034800           MOVE 'Y'                 TO SW-TOKEN-FOUND                     
034900        END-IF                                                            
035000     END-IF.                                                              
035100                                                                          
035200*                                                                         
035300 TOKENIZE-SUSPECT.                                                        
035400     MOVE 1                         TO W-UNSTR-PTR.                       
035500     MOVE ZERO                      TO TOK-SET-2-TOT.                     
035600     PERFORM EXTRACT-SUSPECT-TOKEN                                        
035700        UNTIL W-UNSTR-PTR > PP-SUSPECT-LEN.                               
035800                                                                          
035900*                                                                         
036000 EXTRACT-SUSPECT-TOKEN.                                                   
036100     UNSTRING PP-SUSPECT-DATA (1:PP-SUSPECT-LEN)                          
036200         DELIMITED BY ALL SPACE                                           
036300         INTO W-TOKEN-BUF COUNT IN W-TOKEN-LEN                            
036400         WITH POINTER W-UNSTR-PTR                                         
036500     END-UNSTRING.                                                        
036600     IF W-TOKEN-LEN GREATER THAN ZERO                                     
036700        PERFORM CLASSIFY-SUSPECT-TOKEN                                    
036800     END-IF.                                                              
036900                                                                          
037000*                                                                         
037100 CLASSIFY-SUSPECT-TOKEN.                                                  
037200     MOVE 'N'                       TO SW-TOKEN-HAS-CJK.                  
037300     PERFORM CHECK-SUSPECT-TOKEN-BYTE                                     
037400        VARYING W-TOK-IDX FROM 1 BY 1                                     
037500           UNTIL W-TOK-IDX > W-TOKEN-LEN.                                 
037600     IF SW-TOKEN-HAS-CJK EQUAL 'Y'                                        
037700        MOVE W-TOKEN-LEN            TO W-CAND-LEN                         
037800        MOVE W-TOKEN-BUF (1:W-TOKEN-LEN) TO W-CAND-TEXT                   
037900        PERFORM ADD-SUSPECT-CANDIDATE                                     
038000        PERFORM ADD-SUSPECT-CJK-BYTE                                      
038100           VARYING W-TOK-IDX FROM 1 BY 1                                  
038200           UNTIL W-TOK-IDX > W-TOKEN-LEN                                  
038300     ELSE                                                                 
038400        INSPECT W-TOKEN-BUF (1:W-TOKEN-LEN) CONVERTING                    
038500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
038600             'abcdefghijklmnopqrstuvwxyz'                                 
038700        MOVE W-TOKEN-LEN            TO W-CAND-LEN                         
038800        MOVE W-TOKEN-BUF (1:W-TOKEN-LEN) TO W-CAND-TEXT                   
038900        PERFORM ADD-SUSPECT-CANDIDATE                                     
039000     END-IF.                                                              
039100                                                                          
039200*                                                                         
039300 CHECK-SUSPECT-TOKEN-BYTE.                                                
039400     IF W-TOKEN-BUF (W-TOK-IDX:1) IS TCHK-CJK-BYTE                        
039500        MOVE 'Y'                    TO SW-TOKEN-HAS-CJK                   
039600     END-IF.                                                              
039700                                                                          
039800*                                                                         
039900 ADD-SUSPECT-CJK-BYTE.                                                    
040000     IF W-TOKEN-BUF (W-TOK-IDX:1) IS TCHK-CJK-BYTE                        
040100        MOVE 1                      TO W-CAND-LEN                         
040200        MOVE W-TOKEN-BUF (W-TOK-IDX:1) TO W-CAND-TEXT                     
040300        PERFORM ADD-SUSPECT-CANDIDATE                                     
040400     END-IF.                                                              
040500                                                                          
040600*                                                                         
040700 ADD-SUSPECT-CANDIDATE.                                                   
040800     MOVE 'N'                       TO SW-TOKEN-FOUND.                    
040900     PERFORM TEST-SUSPECT-SET-ENTRY                                       
041000        VARYING TOK-2-IDX FROM 1 BY 1                                     
041100           UNTIL TOK-2-IDX > TOK-SET-2-TOT.                               
041200     IF SW-TOKEN-FOUND EQUAL 'N' AND TOK-SET-2-TOT LESS THAN 800          
041300        ADD 1                       TO TOK-SET-2-TOT                      
041400        MOVE SPACE          TO TOK-SET-2-TEXT (TOK-SET-2-TOT)             
041500        MOVE W-CAND-LEN     TO TOK-SET-2-LEN  (TOK-SET-2-TOT)             
041600        MOVE W-CAND-TEXT (1:W-CAND-LEN)                                   
041700                            TO TOK-SET-2-TEXT (TOK-SET-2-TOT)             
041800                               (1:W-CAND-LEN)                             
041900     END-IF.                                                              
042000                                                                          
042100*                                                                         
042200 TEST-SUSPECT-SET-ENTRY.                                                  
042300     IF TOK-SET-2-LEN (TOK-2-IDX) EQUAL W-CAND-LEN                        
042400        IF TOK-SET-2-TEXT (TOK-2-IDX) (1:W-CAND-LEN)                      
042500             EQUAL W-CAND-TEXT (1:W-CAND-LEN)                             
042600           MOVE 'Y'                 TO SW-TOKEN-FOUND                     
042700        END-IF                                                            
042800     END-IF.                                                              
042900                                                                          
043000*                                                                         
043100 COMPUTE-COSINE-SCORE.                                                    
043200     IF TOK-SET-1-TOT EQUAL ZERO OR TOK-SET-2-TOT EQUAL ZERO              
043300        MOVE ZERO                   TO ALG-C-SCORE                        
043400     ELSE                                                                 
043500        MOVE TOK-SET-1-TOT          TO W-SQRT-INPUT                       
043600        PERFORM COMPUTE-SQRT                                              
043700        MOVE W-SQRT-RESULT          TO W-NORM-1                           
043800        MOVE TOK-SET-2-TOT          TO W-SQRT-INPUT                       
043900        PERFORM COMPUTE-SQRT                                              
044000        MOVE W-SQRT-RESULT          TO W-NORM-2                           
044100        PERFORM COMPUTE-INTERSECTION                                      
044200        IF W-NORM-1 EQUAL ZERO OR W-NORM-2 EQUAL ZERO                     
044300           MOVE ZERO                TO ALG-C-SCORE                        
044400        ELSE                                                              
044500           COMPUTE ALG-C-SCORE ROUNDED =                                  
044600               W-INTERSECT-COUNT / (W-NORM-1 * W-NORM-2)                  
044700        END-IF                                                            
044800     END-IF.                                                              
044900                                                                          
045000*                                                                         
045100 COMPUTE-INTERSECTION.                                                    
045200     MOVE ZERO                      TO W-INTERSECT-COUNT.                 
045300     PERFORM TEST-INTERSECT-ENTRY                                         
045400        VARYING TOK-1-IDX FROM 1 BY 1                                     
045500           UNTIL TOK-1-IDX > TOK-SET-1-TOT.                               
045600                                                                          
045700*                                                                         
045800 TEST-INTERSECT-ENTRY.                                                    
045900     MOVE 'N'                       TO SW-TOKEN-FOUND.                    
046000     PERFORM TEST-INTERSECT-AGAINST-2                                     
046100        VARYING TOK-2-IDX FROM 1 BY 1                                     
046200           UNTIL TOK-2-IDX > TOK-SET-2-TOT.                               
046300     IF SW-TOKEN-FOUND EQUAL 'Y'                                          
046400        ADD 1                       TO W-INTERSECT-COUNT                  
046500     END-IF.                                                              
046600                                                                          
046700*                                                                         
046800 TEST-INTERSECT-AGAINST-2.                                                
046900     IF TOK-SET-2-LEN (TOK-2-IDX) EQUAL TOK-SET-1-LEN (TOK-1-IDX)         
047000        IF TOK-SET-2-TEXT (TOK-2-IDX)                                     
047100               (1:TOK-SET-1-LEN (TOK-1-IDX))                              
047200             EQUAL TOK-SET-1-TEXT (TOK-1-IDX)                             
047300               (1:TOK-SET-1-LEN (TOK-1-IDX))                              
047400           MOVE 'Y'                 TO SW-TOKEN-FOUND                     
047500        END-IF                                                            
047600     END-IF.                                                              
047700                                                                          
047800*                                                                         
047900 COMPUTE-SQRT.                                                            
048000     IF W-SQRT-INPUT EQUAL ZERO                                           
048100        MOVE ZERO                   TO W-SQRT-RESULT                      
048200     ELSE                                                                 
048300        MOVE W-SQRT-INPUT           TO W-SQRT-GUESS                       
048400        PERFORM SQRT-ONE-ITERATION                                        
048500           VARYING W-SQRT-ITER FROM 1 BY 1 UNTIL W-SQRT-ITER > 20         
048600        MOVE W-SQRT-GUESS           TO W-SQRT-RESULT                      
048700     END-IF.                                                              
048800                                                                          
048900*                                                                         
049000 SQRT-ONE-ITERATION.                                                      
049100     COMPUTE W-SQRT-GUESS ROUNDED =                                       
049200         (W-SQRT-GUESS + (W-SQRT-INPUT / W-SQRT-GUESS)) / 2.              
