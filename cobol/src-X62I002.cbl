000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62I002.                                                  
000400 AUTHOR.        RUSSO.                                                    
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  10/02/92.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62I002                                                                 
001100* **++ routine di confronto levenshtein: distanza di editing fra          
001200* **++ i due testi GREZZI (non ripuliti) tramite programmazione           
001300* **++ dinamica a due righe, con bonus per testi corti e quasi            
001400* **++ identici.                                                          
001500* MI2457.PSPS.TCHK.LEVENSHTEIN                                            
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800*----------------------------------------------------------------         
001900* 921002 RUSSO    TCHK-014  PRIMA VERSIONE DELLA ROUTINE.                 
002000* 921130 RUSSO    TCHK-017  CASI PARTICOLARI: DUE TESTI VUOTI             
002100*                           DANNO SIMILARITA' 1,00; UN SOLO TESTO         
002200*                           VUOTO DA' 0,00; TESTI IDENTICI 1,00.          
002300* 930305 RUSSO    TCHK-019  MATRICE DI PROGRAMMAZIONE DINAMICA            
002400*                           RIDOTTA A DUE RIGHE (PRECEDENTE E             
002500*                           CORRENTE) PER NON SPRECARE MEMORIA DI         
002600*                           LAVORO SU UNA MATRICE COMPLETA.               
002700* 930819 RUSSO    TCHK-021  AGGIUNTO IL BONUS "QUASI UGUALI": SE          
002800*                           LE LUNGHEZZE DIFFERISCONO AL MASSIMO          
002900*                           DI UN CARATTERE E LA DISTANZA E' AL           
003000*                           PIU' 2, LA SIMILARITA' NON SCENDE             
003100*                           SOTTO 0,60.                                   
003200* 941012 RUSSO    TCHK-026  TRONCAMENTO A W-LEV-MAXLEN CARATTERI          
003300*                           PER TESTI MOLTO LUNGHI: LA MATRICE DI         
003400*                           CONFRONTO RESTA TRATTABILE IN BATCH.          
003500*                           LA LUNGHEZZA VERA (NON TRONCATA) VIENE        
003600*                           COMUNQUE USATA PER IL CALCOLO DI              
003700*                           MAX-LEN E DEL BONUS "QUASI UGUALI".           
003800* 981103 BIANCHI  TCHK-041  Y2K - NESSUN CAMPO DATA PRESENTE IN           
003900*                           QUESTO PROGRAMMA. NESSUNA MODIFICA.           
004000*----------------------------------------------------------------         
004100 ENVIRONMENT DIVISION.                                                    
004200*                                                                         
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.    IBM-370.                                             
004500 OBJECT-COMPUTER.    IBM-370.                                             
004600 SPECIAL-NAMES.                                                           
004700     CLASS TCHK-NUMERIC IS '0' THRU '9'                                   
004800     UPSI-0 ON STATUS IS TCHK-TRACE-ON                                    
004900            OFF STATUS IS TCHK-TRACE-OFF.                                 
005000*                                                                         
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300**                                                                        
005400 DATA DIVISION.                                                           
005500**                                                                        
005600 FILE SECTION.                                                            
005700**                                                                        
005800 WORKING-STORAGE SECTION.                                                 
005900                                                                          
006000 01 SW-FLAGS.                                                             
006100   03 SW-ORIG-BLANK              PIC X(1) VALUE 'N'.                      
006200     88 ORIG-IS-BLANK                     VALUE 'Y'.                      
006300   03 SW-SUSP-BLANK              PIC X(1) VALUE 'N'.                      
006400     88 SUSP-IS-BLANK                     VALUE 'Y'.                      
006500   03 SW-EXACT-MATCH             PIC X(1) VALUE 'N'.                      
006600     88 TEXTS-ARE-EXACT                   VALUE 'Y'.                      
006700   03 FILLER                     PIC X(05) VALUE SPACE.                   
006800 01 SW-FLAGS-COMBINED REDEFINES SW-FLAGS.                                 
006900   03 SW-FLAGS-TEXT              PIC X(03).                               
007000   03 FILLER                     PIC X(05).                               
007100                                                                          
007200*                                                                         
007300 77 W-LEV-MAXLEN                 PIC 9(9) COMP VALUE 2000.                
007400 77 W-SUB                        PIC 9(9) COMP VALUE ZERO.                
007500                                                                          
007600*                                                                         
007700 01 W-LEN-AREA.                                                           
007800   03 W-LEN1                     PIC 9(9) COMP VALUE ZERO.                
007900   03 W-LEN2                     PIC 9(9) COMP VALUE ZERO.                
008000   03 W-TRUNC-LEN1                PIC 9(9) COMP VALUE ZERO.               
008100   03 W-TRUNC-LEN2                PIC 9(9) COMP VALUE ZERO.               
008200   03 FILLER                     PIC X(04) VALUE SPACE.                   
008300 01 W-LEN-ALPHA-VIEW REDEFINES W-LEN-AREA.                                
008400   03 W-LEN1-X                   PIC X(04).                               
008500   03 W-LEN2-X                   PIC X(04).                               
008600   03 FILLER                     PIC X(08).                               
008700   03 FILLER                     PIC X(04).                               
008800                                                                          
008900*                                                                         
009000 01 W-LEV-ROWS.                                                           
009100   03 W-PREV-ROW PIC 9(9) COMP OCCURS 2001 TIMES                          
009200                               INDEXED BY W-PREV-IDX.                     
009300   03 W-CURR-ROW PIC 9(9) COMP OCCURS 2001 TIMES                          
009400                               INDEXED BY W-CURR-IDX.                     
009500   03 FILLER                     PIC X(04) VALUE SPACE.                   
009600                                                                          
009700*                                                                         
009800 01 W-DIST-AREA.                                                          
009900   03 W-DISTANCE                 PIC 9(9) COMP VALUE ZERO.                
010000   03 W-MAX-LEN                  PIC 9(9) COMP VALUE ZERO.                
010100   03 W-ROW-I                    PIC 9(9) COMP VALUE ZERO.                
010200   03 W-COL-J                    PIC 9(9) COMP VALUE ZERO.                
010300   03 FILLER                     PIC X(04) VALUE SPACE.                   
010400 01 W-DIST-ALPHA-VIEW REDEFINES W-DIST-AREA.                              
010500   03 W-DISTANCE-X                PIC X(04).                              
010600   03 FILLER                     PIC X(12).                               
010700   03 FILLER                     PIC X(04).                               
010800                                                                          
010900*                                                                         
011000 01 W-COST-AREA.                                                          
011100   03 W-COST                     PIC 9(9) COMP VALUE ZERO.                
011200   03 W-MIN-A                    PIC 9(9) COMP VALUE ZERO.                
011300   03 W-MIN-B                    PIC 9(9) COMP VALUE ZERO.                
011400   03 W-MIN-C                    PIC 9(9) COMP VALUE ZERO.                
011500   03 W-MIN-RESULT               PIC 9(9) COMP VALUE ZERO.                
011600   03 FILLER                     PIC X(04) VALUE SPACE.                   
011700                                                                          
011800*                                                                         
011900 01 W-SCORE-AREA.                                                         
012000   03 W-DIFF-LEN                 PIC S9(9) COMP VALUE ZERO.               
012100   03 W-ABS-DIFF                 PIC 9(9) COMP VALUE ZERO.                
012200   03 W-BASE-SIM                 PIC 9(1)V9(4) COMP-3 VALUE ZERO.         
012300   03 FILLER                     PIC X(04) VALUE SPACE.                   
012400 01 W-SCORE-EDIT-VIEW REDEFINES W-SCORE-AREA.                             
012500   03 FILLER                     PIC X(04).                               
012600   03 FILLER                     PIC X(04).                               
012700   03 W-BASE-SIM-X                PIC X(03).                              
012800   03 FILLER                     PIC X(04).                               
012900                                                                          
013000**                                                                        
013100 LINKAGE SECTION.                                                         
013200 COPY X62ALGI REPLACING ==:X:== BY ==C==.                                 
013300*                                                                         
013400 COPY X62ALGO REPLACING ==:X:== BY ==C==.                                 
013500*                                                                         
013600 COPY X62MCR.                                                             
013700                                                                          
013800**                                                                        
013900 PROCEDURE DIVISION USING ALG-C-IN                                        
014000                          ALG-C-OUT                                       
014100                          MR.                                             
014200*                                                                         
014300 BEGIN.                                                                   
014400                                                                          
014500     MOVE ZERO                      TO MR-RESULT.                         
014600     MOVE SPACE                     TO MR-DESCRIPTION MR-POSITION.        
014700     MOVE ZERO                      TO ALG-C-SCORE.                       
014800     MOVE 'N'                       TO ALG-C-VALID-FLAG.                  
014900                                                                          
015000     PERFORM CHECK-ORIGINAL-BLANK.                                        
015100     PERFORM CHECK-SUSPECT-BLANK.                                         
015200                                                                          
015300     IF ORIG-IS-BLANK AND SUSP-IS-BLANK                                   
015400        MOVE 1                      TO ALG-C-SCORE                        
015500        MOVE 'Y'                    TO ALG-C-VALID-FLAG                   
015600     ELSE                                                                 
015700        IF ORIG-IS-BLANK OR SUSP-IS-BLANK                                 
015800           MOVE ZERO                TO ALG-C-SCORE                        
015900           MOVE 'Y'                 TO ALG-C-VALID-FLAG                   
016000        ELSE                                                              
016100           PERFORM CHECK-EXACT-MATCH                                      
016200           IF TEXTS-ARE-EXACT                                             
016300              MOVE 1                TO ALG-C-SCORE                        
016400              MOVE 'Y'              TO ALG-C-VALID-FLAG                   
016500           ELSE                                                           
016600              PERFORM COMPUTE-LEVENSHTEIN-DISTANCE                        
016700              PERFORM COMPUTE-FINAL-SCORE                                 
016800              MOVE 'Y'              TO ALG-C-VALID-FLAG                   
016900           END-IF                                                         
017000        END-IF                                                            
017100     END-IF.                                                              
017200                                                                          
017300     GOBACK.                                                              
017400                                                                          
017500*                                                                         
017600 CHECK-ORIGINAL-BLANK.                                                    
017700     MOVE 'N'                       TO SW-ORIG-BLANK.                     
017800     IF ALG-C-ORIGINAL-LEN EQUAL ZERO                                     
017900        MOVE 'Y'                    TO SW-ORIG-BLANK                      
018000     ELSE                                                                 
018100        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
018200                                    EQUAL SPACE                           
018300           MOVE 'Y'                 TO SW-ORIG-BLANK                      
018400        END-IF                                                            
018500     END-IF.                                                              
018600                                                                          
018700*                                                                         
018800 CHECK-SUSPECT-BLANK.                                                     
018900     MOVE 'N'                       TO SW-SUSP-BLANK.                     
019000     IF ALG-C-SUSPECT-LEN EQUAL ZERO                                      
019100        MOVE 'Y'                    TO SW-SUSP-BLANK                      
019200     ELSE                                                                 
019300        IF ALG-C-SUSPECT-DATA (1:ALG-C-SUSPECT-LEN)                       
019400                                    EQUAL SPACE                           
019500           MOVE 'Y'                 TO SW-SUSP-BLANK                      
019600        END-IF                                                            
019700     END-IF.                                                              
019800                                                                          
019900*                                                                         
020000 CHECK-EXACT-MATCH.                                                       
020100     MOVE 'N'                       TO SW-EXACT-MATCH.                    
020200     IF ALG-C-ORIGINAL-LEN EQUAL ALG-C-SUSPECT-LEN                        
020300        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
020400             EQUAL ALG-C-SUSPECT-DATA (1:ALG-C-ORIGINAL-LEN)              
020500           MOVE 'Y'                 TO SW-EXACT-MATCH                     
020600        END-IF                                                            
020700     END-IF.                                                              
020800                                                                          
020900*                                                                         
021000 COMPUTE-LEVENSHTEIN-DISTANCE.                                            
021100     MOVE ALG-C-ORIGINAL-LEN        TO W-LEN1.                            
021200     MOVE ALG-C-SUSPECT-LEN         TO W-LEN2.                            
021300     MOVE W-LEN1                    TO W-TRUNC-LEN1.                      
021400     MOVE W-LEN2                    TO W-TRUNC-LEN2.                      
021500     IF W-TRUNC-LEN1 GREATER THAN W-LEV-MAXLEN                            
021600        MOVE W-LEV-MAXLEN           TO W-TRUNC-LEN1                       
021700     END-IF.                                                              
021800     IF W-TRUNC-LEN2 GREATER THAN W-LEV-MAXLEN                            
021900        MOVE W-LEV-MAXLEN           TO W-TRUNC-LEN2                       
022000     END-IF.                                                              
022100                                                                          
022200     PERFORM INIT-PREV-ROW                                                
022300        VARYING W-COL-J FROM ZERO BY 1                                    
022400           UNTIL W-COL-J > W-TRUNC-LEN2.                                  
022500                                                                          
022600     PERFORM LEV-OUTER-ROW                                                
022700        VARYING W-ROW-I FROM 1 BY 1                                       
022800           UNTIL W-ROW-I > W-TRUNC-LEN1.                                  
022900                                                                          
023000     COMPUTE W-SUB = W-TRUNC-LEN2 + 1.                                    
023100     MOVE W-PREV-ROW (W-SUB)        TO W-DISTANCE.                        
023200                                                                          
023300*                                                                         
023400 INIT-PREV-ROW.                                                           
023500     SET W-PREV-IDX TO W-COL-J.                                           
023600     MOVE W-COL-J                                                         
023700                TO W-PREV-ROW (W-PREV-IDX + 1).                           
023800                                                                          
023900*                                                                         
024000 LEV-OUTER-ROW.                                                           
024100     MOVE W-ROW-I                   TO W-CURR-ROW (1).                    
024200     PERFORM LEV-INNER-COL                                                
024300        VARYING W-COL-J FROM 1 BY 1                                       
024400           UNTIL W-COL-J > W-TRUNC-LEN2.                                  
024500     PERFORM COPY-CURR-TO-PREV                                            
024600        VARYING W-COL-J FROM ZERO BY 1                                    
024700           UNTIL W-COL-J > W-TRUNC-LEN2.                                  
024800                                                                          
024900*                                                                         
025000 LEV-INNER-COL.                                                           
025100     IF ALG-C-ORIGINAL-DATA (W-ROW-I:1)                                   
025200          EQUAL ALG-C-SUSPECT-DATA (W-COL-J:1)                            
025300        MOVE ZERO                   TO W-COST                             
025400     ELSE                                                                 
025500        MOVE 1                      TO W-COST                             
025600     END-IF.                                                              
025700                                                                          
025800     SET W-PREV-IDX TO W-COL-J.                                           
025900     MOVE W-PREV-ROW (W-PREV-IDX + 1) TO W-MIN-A.                         
026000     ADD 1                          TO W-MIN-A.                           
026100     MOVE W-CURR-ROW (W-COL-J)      TO W-MIN-B.                           
026200     ADD 1                          TO W-MIN-B.                           
026300     MOVE W-PREV-ROW (W-PREV-IDX)   TO W-MIN-C.                           
026400     ADD W-COST                     TO W-MIN-C.                           
026500     PERFORM FIND-MIN-OF-THREE.                                           
026600     COMPUTE W-SUB = W-COL-J + 1.                                         
026700     MOVE W-MIN-RESULT              TO W-CURR-ROW (W-SUB).                
026800                                                                          
026900*                                                                         
027000 FIND-MIN-OF-THREE.                                                       
027100     MOVE W-MIN-A                   TO W-MIN-RESULT.                      
027200     IF W-MIN-B LESS THAN W-MIN-RESULT                                    
027300        MOVE W-MIN-B                TO W-MIN-RESULT                       
027400     END-IF.                                                              
027500     IF W-MIN-C LESS THAN W-MIN-RESULT                                    
027600        MOVE W-MIN-C                TO W-MIN-RESULT                       
027700     END-IF.                                                              
027800                                                                          
027900*                                                                         
028000 COPY-CURR-TO-PREV.                                                       
028100     SET W-PREV-IDX TO W-COL-J.                                           
028200     SET W-CURR-IDX TO W-COL-J.                                           
028300     MOVE W-CURR-ROW (W-CURR-IDX + 1)                                     
028400                TO W-PREV-ROW (W-PREV-IDX + 1).                           
028500                                                                          
028600*                                                                         
028700 COMPUTE-FINAL-SCORE.                                                     
028800     IF W-LEN1 GREATER THAN W-LEN2                                        
028900        MOVE W-LEN1                 TO W-MAX-LEN                          
029000     ELSE                                                                 
029100        MOVE W-LEN2                 TO W-MAX-LEN                          
029200     END-IF.                                                              
029300                                                                          
029400     COMPUTE W-BASE-SIM ROUNDED =                                         
029500             1 - (W-DISTANCE / W-MAX-LEN).                                
029600                                                                          
029700     COMPUTE W-DIFF-LEN = W-LEN1 - W-LEN2.                                
029800     IF W-DIFF-LEN LESS THAN ZERO                                         
029900        COMPUTE W-ABS-DIFF = ZERO - W-DIFF-LEN                            
030000     ELSE                                                                 
030100        MOVE W-DIFF-LEN             TO W-ABS-DIFF                         
030200     END-IF.                                                              
030300                                                                          
030400     IF W-ABS-DIFF NOT GREATER THAN 1 AND W-DISTANCE NOT GREATER          
030500                                                            THAN 2        
030600        IF W-BASE-SIM LESS THAN 0.6000                                    
030700           MOVE 0.6000              TO W-BASE-SIM                         
030800        END-IF                                                            
030900     END-IF.                                                              
031000                                                                          
031100     COMPUTE ALG-C-SCORE ROUNDED = W-BASE-SIM.                            
