000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62D001.                                                  
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  03/14/91.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62D001                                                                 
001100* **++ servizio di similarity: applica in sequenza le tre                 
001200* **++ routine di confronto (coseno, jaccard, levenshtein) ad             
001300* **++ una coppia di testi e ne restituisce la media.                     
001400* MI2457.PSPS.TCHK.SERVICE                                                
001500*----------------------------------------------------------------         
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------         
001800* 910314 ALAIMO   TCHK-002  PRIMA VERSIONE DEL SERVIZIO.                  
001900* 910420 ALAIMO   TCHK-005  AGGIUNTO GUARD SU TESTI VUOTI E               
002000*                           SU TESTI IDENTICI (SKIP ALGORITMI).           
002100* 920908 RUSSO    TCHK-011  RESO L'ELENCO ALGORITMI TABELLARE             
002200*                           (ALG-STATIC-MAP) PER FACILITARE               
002300*                           L'AGGIUNTA DI NUOVI CONFRONTI.                
002400* 930817 RUSSO    TCHK-020  AGGIUNTO MP-OR-TB PER DISABILITARE            
002500*                           UN SINGOLO ALGORITMO SU RICHIESTA             
002600*                           DEL CHIAMANTE (USO XUNIT).                    
002700* 960114 RUSSO    TCHK-031  UN ALGORITMO CHE FALLISCE VIENE               
002800*                           SALTATO SENZA ABORTIRE IL SERVIZIO.           
002900* 981103 BIANCHI  TCHK-041  Y2K - NESSUN CAMPO DATA PRESENTE IN           
003000*                           QUESTO PROGRAMMA. NESSUNA MODIFICA.           
003100* 021205 BIANCHI  TCHK-058  CORRETTO ARROTONDAMENTO DELLA MEDIA           
003200*                           QUANDO VALID-COUNT E' MINORE DI 3.            
003300* 050330 FERRARI  TCHK-069  AGGIUNTO CC-RUN-ROUTINE IN TRACE PER          
003400*                           INDIVIDUARE L'ALGORITMO CHE FALLISCE.         
003500*----------------------------------------------------------------         
003600 ENVIRONMENT DIVISION.                                                    
003700*                                                                         
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.    IBM-370.                                             
004000 OBJECT-COMPUTER.    IBM-370.                                             
004100 SPECIAL-NAMES.                                                           
004200     CLASS TCHK-NUMERIC IS '0' THRU '9'.                                  
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600**                                                                        
004700 DATA DIVISION.                                                           
004800**                                                                        
004900 FILE SECTION.                                                            
005000**                                                                        
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300 01 SW-FLAGS.                                                             
005400   03 SW-ORIG-BLANK              PIC X(1) VALUE 'N'.                      
005500     88 ORIG-IS-BLANK                     VALUE 'Y'.                      
005600   03 SW-SUSP-BLANK              PIC X(1) VALUE 'N'.                      
005700     88 SUSP-IS-BLANK                     VALUE 'Y'.                      
005800   03 SW-EXACT-MATCH             PIC X(1) VALUE 'N'.                      
005900     88 TEXTS-ARE-EXACT                   VALUE 'Y'.                      
006000   03 SW-ALG-DISABLED            PIC X(1) VALUE 'N'.                      
006100     88 ALG-IS-DISABLED                   VALUE 'Y'.                      
006200   03 FILLER                     PIC X(04) VALUE SPACE.                   
006300 01 SW-FLAGS-COMBINED REDEFINES SW-FLAGS.                                 
006400   03 SW-FLAGS-TEXT              PIC X(04).                               
006500   03 FILLER                     PIC X(04).                               
006600                                                                          
006700*                                                                         
006800 01 CC-AREA.                                                              
006900   03 CC-RUN-ROUTINE             PIC X(08) VALUE SPACE.                   
007000   03 FILLER REDEFINES CC-RUN-ROUTINE.                                    
007100     05 FILLER                   PIC X(04).                               
007200     05 FILLER                   PIC X(04).                               
007300   03 FILLER                     PIC X(04) VALUE SPACE.                   
007400                                                                          
007500*                                                                         
007600 01 W-ACCUM-AREA.                                                         
007700   03 W-TOTAL-SCORE              PIC 9(1)V9(4) VALUE ZERO.                
007800   03 W-VALID-COUNT              PIC 9(9) COMP VALUE ZERO.                
007900   03 FILLER                     PIC X(04)     VALUE SPACE.               
008000 01 W-ACCUM-ALPHA-VIEW REDEFINES W-ACCUM-AREA.                            
008100   03 W-TOTAL-SCORE-X            PIC X(05).                               
008200   03 FILLER                     PIC X(08).                               
008300                                                                          
008400*                                                                         
008500 COPY X62MCFMT.                                                           
008600                                                                          
008700*                                                                         
008800 COPY X62ALGI REPLACING ==:X:== BY ==C==.                                 
008900                                                                          
009000*                                                                         
009100 COPY X62ALGO REPLACING ==:X:== BY ==C==.                                 
009200                                                                          
009300**                                                                        
009400 LINKAGE SECTION.                                                         
009500 COPY X62MIO.                                                             
009600*                                                                         
009700 COPY X62MCP.                                                             
009800*                                                                         
009900 COPY X62MCR.                                                             
010000                                                                          
010100**                                                                        
010200 PROCEDURE DIVISION USING DOC-AREA                                        
010300                          MP                                              
010400                          MR.                                             
010500*                                                                         
010600 BEGIN.                                                                   
010700                                                                          
010800     MOVE ZERO                      TO MR-RESULT.                         
010900     MOVE SPACE                     TO MR-DESCRIPTION MR-POSITION.        
011000     MOVE ZERO                      TO DOC-RESULT-VALUE.                  
011100                                                                          
011200     PERFORM CHECK-ORIGINAL-BLANK.                                        
011300     PERFORM CHECK-SUSPECT-BLANK.                                         
011400                                                                          
011500     IF ORIG-IS-BLANK OR SUSP-IS-BLANK                                    
011600        CONTINUE                                                          
011700     ELSE                                                                 
011800        PERFORM CHECK-EXACT-MATCH                                         
011900        IF TEXTS-ARE-EXACT                                                
012000           MOVE 1                   TO DOC-RESULT-VALUE                   
012100        ELSE                                                              
012200           PERFORM RUN-ALGORITHMS                                         
012300        END-IF                                                            
012400     END-IF.                                                              
012500                                                                          
012600     GOBACK.                                                              
012700                                                                          
012800*                                                                         
012900 CHECK-ORIGINAL-BLANK.                                                    
013000     MOVE 'N'                       TO SW-ORIG-BLANK.                     
013100     IF DOC-ORIGINAL-TEXT-LEN EQUAL ZERO                                  
013200        MOVE 'Y'                    TO SW-ORIG-BLANK                      
013300     ELSE                                                                 
013400        IF DOC-ORIGINAL-TEXT-DATA (1:DOC-ORIGINAL-TEXT-LEN)               
013500                                    EQUAL SPACE                           
013600           MOVE 'Y'                 TO SW-ORIG-BLANK                      
013700        END-IF                                                            
013800     END-IF.                                                              
013900                                                                          
014000*                                                                         
014100 CHECK-SUSPECT-BLANK.                                                     
014200     MOVE 'N'                       TO SW-SUSP-BLANK.                     
014300     IF DOC-SUSPECT-TEXT-LEN EQUAL ZERO                                   
014400        MOVE 'Y'                    TO SW-SUSP-BLANK                      
014500     ELSE                                                                 
014600        IF DOC-SUSPECT-TEXT-DATA (1:DOC-SUSPECT-TEXT-LEN)                 
014700                                    EQUAL SPACE                           
014800           MOVE 'Y'                 TO SW-SUSP-BLANK                      
014900        END-IF                                                            
015000     END-IF.                                                              
015100                                                                          
015200*                                                                         
015300 CHECK-EXACT-MATCH.                                                       
015400     MOVE 'N'                       TO SW-EXACT-MATCH.                    
015500     IF DOC-ORIGINAL-TEXT-LEN EQUAL DOC-SUSPECT-TEXT-LEN                  
015600        IF DOC-ORIGINAL-TEXT-DATA (1:DOC-ORIGINAL-TEXT-LEN)               
015700             EQUAL DOC-SUSPECT-TEXT-DATA (1:DOC-ORIGINAL-TEXT-LEN)        
015800           MOVE 'Y'                 TO SW-EXACT-MATCH                     
015900        END-IF                                                            
016000     END-IF.                                                              
016100                                                                          
016200*                                                                         
016300 RUN-ALGORITHMS.                                                          
016400     MOVE ZERO                      TO W-TOTAL-SCORE.                     
016500     MOVE ZERO                      TO W-VALID-COUNT.                     
016600     PERFORM BUILD-ALGORITHM-INPUT.                                       
016700     PERFORM RUN-ONE-ALGORITHM                                            
016800        VARYING ALG-IDX FROM 1 BY 1 UNTIL ALG-IDX > ALG-TOT.              
016900     IF W-VALID-COUNT EQUAL ZERO                                          
017000        MOVE ZERO                   TO DOC-RESULT-VALUE                   
017100     ELSE                                                                 
017200        COMPUTE DOC-RESULT-VALUE ROUNDED =                                
017300                W-TOTAL-SCORE / W-VALID-COUNT                             
017400     END-IF.                                                              
017500                                                                          
017600*                                                                         
017700 BUILD-ALGORITHM-INPUT.                                                   
017800     MOVE DOC-ORIGINAL-TEXT-LEN     TO ALG-C-ORIGINAL-LEN.                
017900     MOVE DOC-ORIGINAL-TEXT-DATA    TO ALG-C-ORIGINAL-DATA.               
018000     MOVE DOC-SUSPECT-TEXT-LEN      TO ALG-C-SUSPECT-LEN.                 
018100     MOVE DOC-SUSPECT-TEXT-DATA     TO ALG-C-SUSPECT-DATA.                
018200                                                                          
018300*                                                                         
018400 RUN-ONE-ALGORITHM.                                                       
018500     PERFORM CHECK-ALGORITHM-DISABLED.                                    
018600     IF NOT ALG-IS-DISABLED                                               
018700        MOVE ALG-ROUTINE (ALG-IDX)  TO CC-RUN-ROUTINE                     
018800        MOVE ZERO                   TO MR-RESULT                          
018900        MOVE SPACE                  TO MR-DESCRIPTION MR-POSITION         
019000        MOVE ZERO                   TO ALG-C-SCORE                        
019100        MOVE 'N'                    TO ALG-C-VALID-FLAG                   
019200        CALL CC-RUN-ROUTINE USING ALG-C-IN ALG-C-OUT MR                   
019300                 ON EXCEPTION PERFORM RAISE-ALGORITHM-CALL-ERROR          
019400             NOT ON EXCEPTION PERFORM ACCUMULATE-ALGORITHM-SCORE          
019500        END-CALL                                                          
019600     END-IF.                                                              
019700                                                                          
019800*                                                                         
019900 CHECK-ALGORITHM-DISABLED.                                                
020000     MOVE 'N'                       TO SW-ALG-DISABLED.                   
020100     PERFORM TEST-ONE-OVERRIDE                                            
020200        VARYING MP-OR-IDX FROM 1 BY 1 UNTIL MP-OR-IDX > MP-OR-TOT.        
020300                                                                          
020400*                                                                         
020500 TEST-ONE-OVERRIDE.                                                       
020600     IF MP-OR-ROUTINE (MP-OR-IDX) EQUAL ALG-ROUTINE (ALG-IDX)             
020700        IF MP-OR-IS-DISABLED (MP-OR-IDX)                                  
020800           MOVE 'Y'                 TO SW-ALG-DISABLED                    
020900        END-IF                                                            
021000     END-IF.                                                              
021100                                                                          
021200*                                                                         
021300 ACCUMULATE-ALGORITHM-SCORE.                                              
021400     MOVE ALG-C-SCORE               TO ALG-SCORE (ALG-IDX).               
021500     MOVE ALG-C-VALID-FLAG          TO ALG-VALID-FLAG (ALG-IDX).          
021600     IF MR-RESULT EQUAL ZERO AND ALG-C-VALID                              
021700        ADD ALG-C-SCORE             TO W-TOTAL-SCORE                      
021800        ADD 1                       TO W-VALID-COUNT                      
021900     END-IF.                                                              
022000                                                                          
022100*                                                                         
022200 RAISE-ALGORITHM-CALL-ERROR.                                              
022300     DISPLAY 'X62D001 - ALGORITHM CALL EXCEPTION: '                       
022400             CC-RUN-ROUTINE.                                              
