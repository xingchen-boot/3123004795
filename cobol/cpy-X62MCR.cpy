000100* **++ MR - RESULT/STATUS AREA RETURNED BY EACH ALGORITHM CALL            
000200* **++ RESULT  = 0 MEANS THE CALLEE PRODUCED A USABLE SCORE               
000300* **++ RESULT NOT= 0 MEANS THE CALLEE COULD NOT SCORE THE PAIR            
000400 01 MR.                                                                   
000500   03 MR-RESULT                  PIC 9(9) COMP VALUE ZERO.                
000600   03 MR-DESCRIPTION             PIC X(80) VALUE SPACE.                   
000700   03 MR-POSITION                PIC X(50) VALUE SPACE.                   
000800   03 FILLER                     PIC X(08) VALUE SPACE.                   
