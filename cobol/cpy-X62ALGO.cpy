000100* **++ ALG-:X:-OUT - ONE ALGORITHM SCORE FOR THE CURRENT PAIR             
000200 01 ALG-:X:-OUT.                                                          
000300   03 ALG-:X:-SCORE              PIC 9(1)V9(4).                           
000400   03 ALG-:X:-VALID-FLAG         PIC X(01).                               
000500     88 ALG-:X:-VALID               VALUE 'Y'.                            
000600     88 ALG-:X:-INVALID             VALUE 'N'.                            
000700   03 FILLER                     PIC X(04).                               
