000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62B001.                                                  
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  03/12/91.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62B001                                                                 
001100* **++ programma batch per il controllo di similarita' fra                
001200* **++ un testo originale e un testo sospetto (antiplagio).               
001300* MI2457.PSPS.TCHK.BATCH                                                  
001400*----------------------------------------------------------------         
001500* CHANGE LOG                                                              
001600*----------------------------------------------------------------         
001700* 910312 ALAIMO   TCHK-001  PRIMA VERSIONE DEL PROGRAMMA.                 
001800* 910405 ALAIMO   TCHK-004  AGGIUNTO CONTROLLO FILE STATUS SU             
001900*                           OPEN/READ/CLOSE DEI FILE DI INPUT.            
002000* 930817 RUSSO    TCHK-019  CORRETTO IL TRIM DELLE RIGHE VUOTE            
002100*                           IN CODA AL TESTO ORIGINALE.                   
002200* 950222 RUSSO    TCHK-027  AGGIUNTA SCRITTURA FORMATTATA DEL             
002300*                           RISULTATO SU RESULT-FILE (9.99).              
002400* 981103 BIANCHI  TCHK-041  Y2K - VERIFICATA LA FINESTRA DATA             
002500*                           DI SISTEMA (RUN-DATE). NESSUN CAMPO           
002600*                           A DUE CIFRE D'ANNO IN QUESTO PGM.             
002700* 001016 BIANCHI  TCHK-052  ABEND-RUN RESTITUISCE RETURN-CODE             
002800*                           16 INVECE DI LASCIAR CADERE IL PASSO          
002900*                           IN ABEND DI SISTEMA.                          
003000* 040609 FERRARI  TCHK-067  AGGIUNTO MESSAGGIO DIAGNOSTICO CON            
003100*                           LA POSIZIONE RIPORTATA DA MR QUANDO           
003200*                           IL SERVIZIO DI SIMILARITY FALLISCE.           
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500*                                                                         
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.    IBM-370.                                             
003800 OBJECT-COMPUTER.    IBM-370.                                             
003900 SPECIAL-NAMES.                                                           
004000     CLASS TCHK-NUMERIC IS '0' THRU '9'                                   
004100     UPSI-0 ON STATUS IS TCHK-TRACE-ON                                    
004200            OFF STATUS IS TCHK-TRACE-OFF.                                 
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT ORIG-FILE              ASSIGN TO ORIGIN                       
004700            ORGANIZATION IS LINE SEQUENTIAL                               
004800            FILE STATUS IS ORIG-FS.                                       
004900     SELECT SUSP-FILE              ASSIGN TO SUSPECT                      
005000            ORGANIZATION IS LINE SEQUENTIAL                               
005100            FILE STATUS IS SUSP-FS.                                       
005200     SELECT RESULT-FILE            ASSIGN TO RESULT                       
005300            ORGANIZATION IS LINE SEQUENTIAL                               
005400            FILE STATUS IS RSLT-FS.                                       
005500**                                                                        
005600 DATA DIVISION.                                                           
005700*                                                                         
005800 FILE SECTION.                                                            
005900*                                                                         
006000 FD  ORIG-FILE.                                                           
006100 01  ORIG-LINE                     PIC X(200).                            
006200*                                                                         
006300 FD  SUSP-FILE.                                                           
006400 01  SUSP-LINE                     PIC X(200).                            
006500*                                                                         
006600 FD  RESULT-FILE.                                                         
006700 01  RESULT-LINE                   PIC X(04).                             
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000                                                                          
007100 01 WK-LITERALS.                                                          
007200   03 CC-SERVICE-PGM            PIC X(08) VALUE 'X62D001 '.               
007300   03 FILLER                    PIC X(04) VALUE SPACE.                    
007400                                                                          
007500*                                                                         
007600 01 RUN-DATE-AREA.                                                        
007700   03 RUN-DATE                  PIC 9(06) VALUE ZERO.                     
007800   03 RUN-DATE-R REDEFINES RUN-DATE.                                      
007900     05 RUN-YY                  PIC 99.                                   
008000     05 RUN-MM                  PIC 99.                                   
008100     05 RUN-DD                  PIC 99.                                   
008200   03 FILLER                    PIC X(04) VALUE SPACE.                    
008300                                                                          
008400*                                                                         
008500 01 FS-GROUP.                                                             
008600   03 ORIG-FS                   PIC XX    VALUE SPACE.                    
008700     88 ORIG-OK                           VALUE '00'.                     
008800     88 ORIG-EOF                          VALUE '10'.                     
008900   03 SUSP-FS                   PIC XX    VALUE SPACE.                    
009000     88 SUSP-OK                           VALUE '00'.                     
009100     88 SUSP-EOF                          VALUE '10'.                     
009200   03 RSLT-FS                   PIC XX    VALUE SPACE.                    
009300     88 RSLT-OK                           VALUE '00'.                     
009400   03 FILLER                    PIC X(04) VALUE SPACE.                    
009500 01 FS-COMBINED REDEFINES FS-GROUP.                                       
009600   03 FS-COMBINED-TEXT          PIC X(10).                                
009700                                                                          
009800*                                                                         
009900 01 RESULT-EDIT-AREA.                                                     
010000   03 RESULT-EDIT                     PIC 9.99  VALUE ZERO.               
010100   03 FILLER                          PIC X(06) VALUE SPACE.              
010200 01 RESULT-EDIT-ALPHA-VIEW REDEFINES RESULT-EDIT-AREA.                    
010300   03 RESULT-EDIT-ALPHA               PIC X(04).                          
010400   03 FILLER                          PIC X(06).                          
010500                                                                          
010600*                                                                         
010700 01 LS-SCAN-AREA.                                                         
010800   03 W-IDX                     PIC 9(9) COMP VALUE ZERO.                 
010900   03 W-LINE-LEN                PIC 9(9) COMP VALUE ZERO.                 
011000   03 FILLER                    PIC X(04)     VALUE SPACE.                
011100                                                                          
011200*                                                                         
011300 COPY X62MIO.                                                             
011400*                                                                         
011500 COPY X62MCP.                                                             
011600*                                                                         
011700 COPY X62MCR.                                                             
011800                                                                          
011900**                                                                        
012000 PROCEDURE DIVISION.                                                      
012100*                                                                         
012200 BEGIN.                                                                   
012300                                                                          
012400     ACCEPT RUN-DATE              FROM DATE.                              
012500     IF TCHK-TRACE-ON                                                     
012600        DISPLAY 'X62B001 - START RUN DATE ' RUN-DATE                      
012700     END-IF                                                               
012800                                                                          
012900     PERFORM OPEN-ORIGINAL-FILE                                           
013000     PERFORM LOAD-ORIGINAL-FILE                                           
013100     PERFORM OPEN-SUSPECT-FILE                                            
013200     PERFORM LOAD-SUSPECT-FILE                                            
013300                                                                          
013400     IF TCHK-TRACE-ON                                                     
013500        PERFORM DISPLAY-TRACE-LINE                                        
013600     END-IF                                                               
013700                                                                          
013800     PERFORM CALL-SIMILARITY-SERVICE                                      
013900     PERFORM WRITE-RESULT-FILE                                            
014000                                                                          
014100     GOBACK.                                                              
014200                                                                          
014300*                                                                         
014400 OPEN-ORIGINAL-FILE.                                                      
014500     OPEN INPUT ORIG-FILE.                                                
014600     IF NOT ORIG-OK                                                       
014700        DISPLAY 'X62B001 - ORIGINAL OPEN ERROR FS=' ORIG-FS               
014800        PERFORM ABEND-RUN                                                 
014900     END-IF.                                                              
015000                                                                          
015100*                                                                         
015200 LOAD-ORIGINAL-FILE.                                                      
015300     MOVE ZERO                       TO DOC-ORIGINAL-TEXT-LEN.            
015400     PERFORM READ-ORIGINAL-LINE.                                          
015500     PERFORM PROCESS-ORIGINAL-LINE   UNTIL ORIG-EOF.                      
015600     PERFORM CLOSE-ORIGINAL-FILE.                                         
015700                                                                          
015800*                                                                         
015900 PROCESS-ORIGINAL-LINE.                                                   
016000     PERFORM APPEND-ORIGINAL-LINE.                                        
016100     PERFORM READ-ORIGINAL-LINE.                                          
016200                                                                          
016300*                                                                         
016400 READ-ORIGINAL-LINE.                                                      
016500     READ ORIG-FILE.                                                      
016600     IF NOT ORIG-OK AND NOT ORIG-EOF                                      
016700        DISPLAY 'X62B001 - ORIGINAL READ ERROR FS=' ORIG-FS               
016800        PERFORM ABEND-RUN                                                 
016900     END-IF.                                                              
017000                                                                          
017100*                                                                         
017200 APPEND-ORIGINAL-LINE.                                                    
017300     PERFORM FIND-ORIGINAL-LINE-LEN.                                      
017400     IF DOC-ORIGINAL-TEXT-LEN NOT EQUAL ZERO                              
017500        ADD 1                        TO DOC-ORIGINAL-TEXT-LEN             
017600        MOVE SPACE    TO DOC-ORIGINAL-TEXT-DATA                           
017700                         (DOC-ORIGINAL-TEXT-LEN:1)                        
017800     END-IF                                                               
017900     IF W-LINE-LEN NOT EQUAL ZERO                                         
018000        MOVE ORIG-LINE (1:W-LINE-LEN)                                     
018100                      TO DOC-ORIGINAL-TEXT-DATA                           
018200                         (DOC-ORIGINAL-TEXT-LEN + 1:W-LINE-LEN)           
018300        ADD W-LINE-LEN                TO DOC-ORIGINAL-TEXT-LEN            
018400     END-IF.                                                              
018500                                                                          
018600*                                                                         
018700 FIND-ORIGINAL-LINE-LEN.                                                  
018800     MOVE 200                        TO W-IDX.                            
018900     PERFORM SHRINK-SCAN-IDX  UNTIL W-IDX EQUAL ZERO                      
019000        OR ORIG-LINE (W-IDX:1) NOT EQUAL SPACE.                           
019100     MOVE W-IDX                      TO W-LINE-LEN.                       
019200                                                                          
019300*                                                                         
019400 CLOSE-ORIGINAL-FILE.                                                     
019500     CLOSE ORIG-FILE.                                                     
019600     IF NOT ORIG-OK                                                       
019700        DISPLAY 'X62B001 - ORIGINAL CLOSE ERROR FS=' ORIG-FS              
019800        PERFORM ABEND-RUN                                                 
019900     END-IF.                                                              
020000                                                                          
020100*                                                                         
020200 OPEN-SUSPECT-FILE.                                                       
020300     OPEN INPUT SUSP-FILE.                                                
020400     IF NOT SUSP-OK                                                       
020500        DISPLAY 'X62B001 - SUSPECT OPEN ERROR FS=' SUSP-FS                
020600        PERFORM ABEND-RUN                                                 
020700     END-IF.                                                              
020800                                                                          
020900*                                                                         
021000 LOAD-SUSPECT-FILE.                                                       
021100     MOVE ZERO                       TO DOC-SUSPECT-TEXT-LEN.             
021200     PERFORM READ-SUSPECT-LINE.                                           
021300     PERFORM PROCESS-SUSPECT-LINE    UNTIL SUSP-EOF.                      
021400     PERFORM CLOSE-SUSPECT-FILE.                                          
021500                                                                          
021600*                                                                         
021700 PROCESS-SUSPECT-LINE.                                                    
021800     PERFORM APPEND-SUSPECT-LINE.                                         
021900     PERFORM READ-SUSPECT-LINE.                                           
022000                                                                          
022100*                                                                         
022200 READ-SUSPECT-LINE.                                                       
022300     READ SUSP-FILE.                                                      
022400     IF NOT SUSP-OK AND NOT SUSP-EOF                                      
022500        DISPLAY 'X62B001 - SUSPECT READ ERROR FS=' SUSP-FS                
022600        PERFORM ABEND-RUN                                                 
022700     END-IF.                                                              
022800                                                                          
022900*                                                                         
023000 APPEND-SUSPECT-LINE.                                                     
023100     PERFORM FIND-SUSPECT-LINE-LEN.                                       
023200     IF DOC-SUSPECT-TEXT-LEN NOT EQUAL ZERO                               
023300        ADD 1                         TO DOC-SUSPECT-TEXT-LEN             
023400        MOVE SPACE     TO DOC-SUSPECT-TEXT-DATA                           
023500                          (DOC-SUSPECT-TEXT-LEN:1)                        
023600     END-IF                                                               
023700     IF W-LINE-LEN NOT EQUAL ZERO                                         
023800        MOVE SUSP-LINE (1:W-LINE-LEN)                                     
023900                       TO DOC-SUSPECT-TEXT-DATA                           
024000                          (DOC-SUSPECT-TEXT-LEN + 1:W-LINE-LEN)           
024100        ADD W-LINE-LEN                 TO DOC-SUSPECT-TEXT-LEN            
024200     END-IF.                                                              
024300                                                                          
024400*                                                                         
024500 FIND-SUSPECT-LINE-LEN.                                                   
024600     MOVE 200                         TO W-IDX.                           
024700     PERFORM SHRINK-SCAN-IDX   UNTIL W-IDX EQUAL ZERO                     
024800        OR SUSP-LINE (W-IDX:1) NOT EQUAL SPACE.                           
024900     MOVE W-IDX                       TO W-LINE-LEN.                      
025000                                                                          
025100*                                                                         
025200 SHRINK-SCAN-IDX.                                                         
025300     SUBTRACT 1                       FROM W-IDX.                         
025400                                                                          
025500*                                                                         
025600 CLOSE-SUSPECT-FILE.                                                      
025700     CLOSE SUSP-FILE.                                                     
025800     IF NOT SUSP-OK                                                       
025900        DISPLAY 'X62B001 - SUSPECT CLOSE ERROR FS=' SUSP-FS               
026000        PERFORM ABEND-RUN                                                 
026100     END-IF.                                                              
026200                                                                          
026300*                                                                         
026400 DISPLAY-TRACE-LINE.                                                      
026500     DISPLAY 'X62B001 - TRACE FS=' FS-COMBINED-TEXT                       
026600             ' DATE=' RUN-YY '/' RUN-MM '/' RUN-DD.                       
026700                                                                          
026800*                                                                         
026900 CALL-SIMILARITY-SERVICE.                                                 
027000     MOVE ZERO                        TO MR-RESULT.                       
027100     MOVE SPACE                       TO MR-DESCRIPTION.                  
027200     MOVE SPACE                       TO MR-POSITION.                     
027300     MOVE ZERO                        TO MP-OR-TOT.                       
027400     IF TCHK-TRACE-ON                                                     
027500        DISPLAY 'X62B001 - CALLING ' CC-SERVICE-PGM                       
027600     END-IF                                                               
027700     CALL CC-SERVICE-PGM USING DOC-AREA MP MR                             
027800              ON EXCEPTION PERFORM RAISE-CALL-ERROR                       
027900          NOT ON EXCEPTION PERFORM CHECK-SERVICE-RESULT                   
028000     END-CALL.                                                            
028100                                                                          
028200*                                                                         
028300 CHECK-SERVICE-RESULT.                                                    
028400     IF MR-RESULT NOT EQUAL ZERO                                          
028500        DISPLAY 'X62B001 - SERVICE ERROR ' MR-RESULT                      
028600        DISPLAY '   ' MR-DESCRIPTION                                      
028700        DISPLAY '   AT ' MR-POSITION                                      
028800        PERFORM ABEND-RUN                                                 
028900     END-IF.                                                              
029000                                                                          
029100*                                                                         
029200 RAISE-CALL-ERROR.                                                        
029300     DISPLAY 'X62B001 - CALL EXCEPTION CALLING ' CC-SERVICE-PGM.          
029400     PERFORM ABEND-RUN.                                                   
029500                                                                          
029600*                                                                         
029700 WRITE-RESULT-FILE.                                                       
029800     OPEN OUTPUT RESULT-FILE.                                             
029900     IF NOT RSLT-OK                                                       
030000        DISPLAY 'X62B001 - RESULT OPEN ERROR FS=' RSLT-FS                 
030100        PERFORM ABEND-RUN                                                 
030200     END-IF                                                               
030300     MOVE DOC-RESULT-VALUE            TO RESULT-EDIT.                     
030400     MOVE RESULT-EDIT-ALPHA           TO RESULT-LINE.                     
030500     WRITE RESULT-LINE.                                                   
030600     IF NOT RSLT-OK                                                       
030700        DISPLAY 'X62B001 - RESULT WRITE ERROR FS=' RSLT-FS                
030800        PERFORM ABEND-RUN                                                 
030900     END-IF.                                                              
031000     CLOSE RESULT-FILE.                                                   
031100                                                                          
031200*                                                                         
031300* --- RUNTIME ABEND ---                                                   
031400 ABEND-RUN.                                                               
031500     MOVE 16                          TO RETURN-CODE.                     
031600     GOBACK.                                                              
