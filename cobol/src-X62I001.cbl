000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X62I001.                                                  
000400 AUTHOR.        RUSSO.                                                    
000500 INSTALLATION.  MI2457 DATA CENTER.                                       
000600 DATE-WRITTEN.  09/14/92.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000900*----------------------------------------------------------------         
001000* X62I001                                                                 
001100* **++ routine di confronto jaccard: riduce i due testi ad un             
001200* **++ insieme di caratteri (senza spazi e punteggiatura) e               
001300* **++ misura il rapporto fra intersezione e unione.                      
001400* MI2457.PSPS.TCHK.JACCARD                                                
001500*----------------------------------------------------------------         
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------         
001800* 920914 RUSSO    TCHK-013  PRIMA VERSIONE DELLA ROUTINE.                 
001900* 921130 RUSSO    TCHK-016  CASI PARTICOLARI: DUE TESTI VUOTI             
002000*                           DOPO LA PULIZIA DANNO SIMILARITA'             
002100*                           1,00; UN SOLO TESTO VUOTO DA' 0,00.           
002200* 960220 RUSSO    TCHK-033  INSIEME DEI CARATTERI TENUTO COME             
002300*                           TABELLA CON RICERCA SEQUENZIALE,              
002400*                           MASSIMO 256 VALORI DISTINTI (UN               
002500*                           BYTE COPRE TUTTO L'ALFABETO FISICO).          
002600* 981103 BIANCHI  TCHK-041  Y2K - NESSUN CAMPO DATA PRESENTE IN           
002700*                           QUESTO PROGRAMMA. NESSUNA MODIFICA.           
002800*----------------------------------------------------------------         
002900 ENVIRONMENT DIVISION.                                                    
003000*                                                                         
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.    IBM-370.                                             
003300 OBJECT-COMPUTER.    IBM-370.                                             
003400 SPECIAL-NAMES.                                                           
003500     CLASS TCHK-ALPHA-NUM IS 'A' THRU 'Z', 'a' THRU 'z',                  
003600                              '0' THRU '9'                                
003700     CLASS TCHK-CJK-BYTE  IS X"80" THRU X"FF".                            
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100**                                                                        
004200 DATA DIVISION.                                                           
004300**                                                                        
004400 FILE SECTION.                                                            
004500**                                                                        
004600 WORKING-STORAGE SECTION.                                                 
004700                                                                          
004800 01 SW-FLAGS.                                                             
004900   03 SW-ORIG-BLANK              PIC X(1) VALUE 'N'.                      
005000     88 ORIG-IS-BLANK                     VALUE 'Y'.                      
005100   03 SW-SUSP-BLANK              PIC X(1) VALUE 'N'.                      
005200     88 SUSP-IS-BLANK                     VALUE 'Y'.                      
005300   03 SW-EXACT-MATCH             PIC X(1) VALUE 'N'.                      
005400     88 TEXTS-ARE-EXACT                   VALUE 'Y'.                      
005500   03 SW-CHAR-FOUND              PIC X(1) VALUE 'N'.                      
005600   03 FILLER                     PIC X(04) VALUE SPACE.                   
005700 01 SW-FLAGS-COMBINED REDEFINES SW-FLAGS.                                 
005800   03 SW-FLAGS-TEXT              PIC X(04).                               
005900   03 FILLER                     PIC X(04).                               
006000                                                                          
006100*                                                                         
006200 01 W-BYTE-AREA.                                                          
006300   03 W-BYTE                     PIC X(1) VALUE SPACE.                    
006400   03 FILLER                     PIC X(04) VALUE SPACE.                   
006500                                                                          
006600*                                                                         
006700 01 PP-ORIGINAL-AREA.                                                     
006800   03 PP-ORIGINAL-LEN            PIC 9(9) COMP VALUE ZERO.                
006900   03 PP-ORIGINAL-DATA           PIC X(32000) VALUE SPACE.                
007000*                                                                         
007100 01 PP-SUSPECT-AREA.                                                      
007200   03 PP-SUSPECT-LEN             PIC 9(9) COMP VALUE ZERO.                
007300   03 PP-SUSPECT-DATA            PIC X(32000) VALUE SPACE.                
007400                                                                          
007500*                                                                         
007600 01 CHAR-SET-1.                                                           
007700   03 CHAR-SET-1-TOT             PIC 9(9) COMP VALUE ZERO.                
007800   03 CHAR-SET-1-EL OCCURS 0 TO 256                                       
007900                DEPENDING ON CHAR-SET-1-TOT                               
008000                INDEXED BY CHAR-1-IDX.                                    
008100     05 CHAR-SET-1-VALUE         PIC X(1).                                
008200*                                                                         
008300 01 CHAR-SET-2.                                                           
008400   03 CHAR-SET-2-TOT             PIC 9(9) COMP VALUE ZERO.                
008500   03 CHAR-SET-2-EL OCCURS 0 TO 256                                       
008600                DEPENDING ON CHAR-SET-2-TOT                               
008700                INDEXED BY CHAR-2-IDX.                                    
008800     05 CHAR-SET-2-VALUE         PIC X(1).                                
008900                                                                          
009000*                                                                         
009100 01 W-UNION-AREA.                                                         
009200   03 W-INTERSECT-COUNT          PIC 9(9) COMP VALUE ZERO.                
009300   03 W-UNION-COUNT              PIC 9(9) COMP VALUE ZERO.                
009400   03 FILLER                     PIC X(04) VALUE SPACE.                   
009500 01 W-UNION-EDIT-VIEW REDEFINES W-UNION-AREA.                             
009600   03 FILLER                     PIC X(04).                               
009700   03 W-UNION-COUNT-X            PIC X(04).                               
009800   03 FILLER                     PIC X(04).                               
009900                                                                          
010000*                                                                         
010100 01 W-SCAN-AREA.                                                          
010200   03 W-SCAN-IDX                 PIC 9(9) COMP VALUE ZERO.                
010300   03 FILLER                     PIC X(04) VALUE SPACE.                   
010400 01 W-SCAN-ALPHA-VIEW REDEFINES W-SCAN-AREA.                              
010500   03 W-SCAN-IDX-X               PIC X(04).                               
010600   03 FILLER                     PIC X(04).                               
010700                                                                          
010800**                                                                        
010900 LINKAGE SECTION.                                                         
011000 COPY X62ALGI REPLACING ==:X:== BY ==C==.                                 
011100*                                                                         
011200 COPY X62ALGO REPLACING ==:X:== BY ==C==.                                 
011300*                                                                         
011400 COPY X62MCR.                                                             
011500                                                                          
011600**                                                                        
011700 PROCEDURE DIVISION USING ALG-C-IN                                        
011800                          ALG-C-OUT                                       
011900                          MR.                                             
012000*                                                                         
012100 BEGIN.                                                                   
012200                                                                          
012300     MOVE ZERO                      TO MR-RESULT.                         
012400     MOVE SPACE                     TO MR-DESCRIPTION MR-POSITION.        
012500     MOVE ZERO                      TO ALG-C-SCORE.                       
012600     MOVE 'N'                       TO ALG-C-VALID-FLAG.                  
012700                                                                          
012800     PERFORM CHECK-ORIGINAL-BLANK.                                        
012900     PERFORM CHECK-SUSPECT-BLANK.                                         
013000                                                                          
013100     IF ORIG-IS-BLANK AND SUSP-IS-BLANK                                   
013200        MOVE 1                      TO ALG-C-SCORE                        
013300        MOVE 'Y'                    TO ALG-C-VALID-FLAG                   
013400     ELSE                                                                 
013500        IF ORIG-IS-BLANK OR SUSP-IS-BLANK                                 
013600           MOVE ZERO                TO ALG-C-SCORE                        
013700           MOVE 'Y'                 TO ALG-C-VALID-FLAG                   
013800        ELSE                                                              
013900           PERFORM CHECK-EXACT-MATCH                                      
014000           IF TEXTS-ARE-EXACT                                             
014100              MOVE 1                TO ALG-C-SCORE                        
014200              MOVE 'Y'              TO ALG-C-VALID-FLAG                   
014300           ELSE                                                           
014400              PERFORM PREPROCESS-ORIGINAL                                 
014500              PERFORM PREPROCESS-SUSPECT                                  
014600              PERFORM BUILD-CHAR-SET-ORIGINAL                             
014700              PERFORM BUILD-CHAR-SET-SUSPECT                              
014800              PERFORM COMPUTE-JACCARD-SCORE                               
014900              MOVE 'Y'              TO ALG-C-VALID-FLAG                   
015000           END-IF                                                         
015100        END-IF                                                            
015200     END-IF.                                                              
015300                                                                          
015400     GOBACK.                                                              
015500                                                                          
015600*                                                                         
015700 CHECK-ORIGINAL-BLANK.                                                    
015800     MOVE 'N'                       TO SW-ORIG-BLANK.                     
015900     IF ALG-C-ORIGINAL-LEN EQUAL ZERO                                     
016000        MOVE 'Y'                    TO SW-ORIG-BLANK                      
016100     ELSE                                                                 
016200        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
016300                                    EQUAL SPACE                           
016400           MOVE 'Y'                 TO SW-ORIG-BLANK                      
016500        END-IF                                                            
016600     END-IF.                                                              
016700                                                                          
016800*                                                                         
016900 CHECK-SUSPECT-BLANK.                                                     
017000     MOVE 'N'                       TO SW-SUSP-BLANK.                     
017100     IF ALG-C-SUSPECT-LEN EQUAL ZERO                                      
017200        MOVE 'Y'                    TO SW-SUSP-BLANK                      
017300     ELSE                                                                 
017400        IF ALG-C-SUSPECT-DATA (1:ALG-C-SUSPECT-LEN)                       
017500                                    EQUAL SPACE                           
017600           MOVE 'Y'                 TO SW-SUSP-BLANK                      
017700        END-IF                                                            
017800     END-IF.                                                              
017900                                                                          
018000*                                                                         
018100 CHECK-EXACT-MATCH.                                                       
018200     MOVE 'N'                       TO SW-EXACT-MATCH.                    
018300     IF ALG-C-ORIGINAL-LEN EQUAL ALG-C-SUSPECT-LEN                        
018400        IF ALG-C-ORIGINAL-DATA (1:ALG-C-ORIGINAL-LEN)                     
018500             EQUAL ALG-C-SUSPECT-DATA (1:ALG-C-ORIGINAL-LEN)              
018600           MOVE 'Y'                 TO SW-EXACT-MATCH                     
018700        END-IF                                                            
018800     END-IF.                                                              
018900                                                                          
019000*                                                                         
019100 PREPROCESS-ORIGINAL.                                                     
019200     MOVE ZERO                      TO PP-ORIGINAL-LEN.                   
019300     MOVE SPACE                     TO PP-ORIGINAL-DATA.                  
019400     PERFORM SCAN-ORIGINAL-BYTE                                           
019500        VARYING W-SCAN-IDX FROM 1 BY 1                                    
019600           UNTIL W-SCAN-IDX > ALG-C-ORIGINAL-LEN.                         
019700                                                                          
019800*                                                                         
019900 SCAN-ORIGINAL-BYTE.                                                      
020000     MOVE ALG-C-ORIGINAL-DATA (W-SCAN-IDX:1) TO W-BYTE.                   
020100     IF W-BYTE IS TCHK-ALPHA-NUM OR W-BYTE IS TCHK-CJK-BYTE               
020200        ADD 1                       TO PP-ORIGINAL-LEN                    
020300        MOVE W-BYTE   TO PP-ORIGINAL-DATA (PP-ORIGINAL-LEN:1)             
020400     END-IF.                                                              
020500                                                                          
020600*                                                                         
020700 PREPROCESS-SUSPECT.                                                      
020800     MOVE ZERO                      TO PP-SUSPECT-LEN.                    
020900     MOVE SPACE                     TO PP-SUSPECT-DATA.                   
021000     PERFORM SCAN-SUSPECT-BYTE                                            
021100        VARYING W-SCAN-IDX FROM 1 BY 1                                    
021200           UNTIL W-SCAN-IDX > ALG-C-SUSPECT-LEN.                          
021300                                                                          
021400*                                                                         
021500 SCAN-SUSPECT-BYTE.                                                       
021600     MOVE ALG-C-SUSPECT-DATA (W-SCAN-IDX:1) TO W-BYTE.                    
021700     IF W-BYTE IS TCHK-ALPHA-NUM OR W-BYTE IS TCHK-CJK-BYTE               
021800        ADD 1                       TO PP-SUSPECT-LEN                     
021900        MOVE W-BYTE   TO PP-SUSPECT-DATA (PP-SUSPECT-LEN:1)               
022000     END-IF.                                                              
022100                                                                          
022200*                                                                         
022300 BUILD-CHAR-SET-ORIGINAL.                                                 
022400     MOVE ZERO                      TO CHAR-SET-1-TOT.                    
022500     PERFORM ADD-ORIGINAL-CHAR                                            
022600        VARYING W-SCAN-IDX FROM 1 BY 1                                    
022700           UNTIL W-SCAN-IDX > PP-ORIGINAL-LEN.                            
022800                                                                          
022900*                                                                         
023000 ADD-ORIGINAL-CHAR.                                                       
023100     MOVE PP-ORIGINAL-DATA (W-SCAN-IDX:1) TO W-BYTE.                      
023200     MOVE 'N'                       TO SW-CHAR-FOUND.                     
023300     PERFORM TEST-CHAR-SET-1-ENTRY                                        
023400        VARYING CHAR-1-IDX FROM 1 BY 1                                    
023500           UNTIL CHAR-1-IDX > CHAR-SET-1-TOT.                             
023600     IF SW-CHAR-FOUND EQUAL 'N' AND CHAR-SET-1-TOT LESS THAN 256          
023700        ADD 1                       TO CHAR-SET-1-TOT                     
023800        MOVE W-BYTE     TO CHAR-SET-1-VALUE (CHAR-SET-1-TOT)              
023900     END-IF.                                                              
024000                                                                          
024100*                                                                         
024200 TEST-CHAR-SET-1-ENTRY.                                                   
024300     IF CHAR-SET-1-VALUE (CHAR-1-IDX) EQUAL W-BYTE                        
024400        MOVE 'Y'                    TO SW-CHAR-FOUND                      
024500     END-IF.                                                              
024600                                                                          
024700*                                                                         
024800 BUILD-CHAR-SET-SUSPECT.                                                  
024900     MOVE ZERO                      TO CHAR-SET-2-TOT.                    
025000     PERFORM ADD-SUSPECT-CHAR                                             
025100        VARYING W-SCAN-IDX FROM 1 BY 1                                    
025200           UNTIL W-SCAN-IDX > PP-SUSPECT-LEN.                             
025300                                                                          
025400*                                                                         
025500 ADD-SUSPECT-CHAR.                                                        
025600     MOVE PP-SUSPECT-DATA (W-SCAN-IDX:1) TO W-BYTE.                       
025700     MOVE 'N'                       TO SW-CHAR-FOUND.                     
025800     PERFORM TEST-CHAR-SET-2-ENTRY                                        
025900        VARYING CHAR-2-IDX FROM 1 BY 1                                    
026000           UNTIL CHAR-2-IDX > CHAR-SET-2-TOT.                             
026100     IF SW-CHAR-FOUND EQUAL 'N' AND CHAR-SET-2-TOT LESS THAN 256          
026200        ADD 1                       TO CHAR-SET-2-TOT                     
026300        MOVE W-BYTE     TO CHAR-SET-2-VALUE (CHAR-SET-2-TOT)              
026400     END-IF.                                                              
026500                                                                          
026600*                                                                         
026700 TEST-CHAR-SET-2-ENTRY.                                                   
026800     IF CHAR-SET-2-VALUE (CHAR-2-IDX) EQUAL W-BYTE                        
026900        MOVE 'Y'                    TO SW-CHAR-FOUND                      
027000     END-IF.                                                              
027100                                                                          
027200*                                                                         
027300 COMPUTE-JACCARD-SCORE.                                                   
027400     IF CHAR-SET-1-TOT EQUAL ZERO AND CHAR-SET-2-TOT EQUAL ZERO           
027500        MOVE 1                      TO ALG-C-SCORE                        
027600     ELSE                                                                 
027700        IF CHAR-SET-1-TOT EQUAL ZERO OR CHAR-SET-2-TOT EQUAL ZERO         
027800           MOVE ZERO                TO ALG-C-SCORE                        
027900        ELSE                                                              
028000           PERFORM COMPUTE-INTERSECT-COUNT                                
028100           COMPUTE W-UNION-COUNT =                                        
028200               CHAR-SET-1-TOT + CHAR-SET-2-TOT - W-INTERSECT-COUNT        
028300           COMPUTE ALG-C-SCORE ROUNDED =                                  
028400               W-INTERSECT-COUNT / W-UNION-COUNT                          
028500        END-IF                                                            
028600     END-IF.                                                              
028700                                                                          
028800*                                                                         
028900 COMPUTE-INTERSECT-COUNT.                                                 
029000     MOVE ZERO                      TO W-INTERSECT-COUNT.                 
029100     PERFORM TEST-INTERSECT-ENTRY                                         
029200        VARYING CHAR-1-IDX FROM 1 BY 1                                    
029300           UNTIL CHAR-1-IDX > CHAR-SET-1-TOT.                             
029400                                                                          
029500*                                                                         
029600 TEST-INTERSECT-ENTRY.                                                    
029700     MOVE 'N'                       TO SW-CHAR-FOUND.                     
029800     PERFORM TEST-INTERSECT-AGAINST-2                                     
029900        VARYING CHAR-2-IDX FROM 1 BY 1                                    
030000           UNTIL CHAR-2-IDX > CHAR-SET-2-TOT.                             
030100     IF SW-CHAR-FOUND EQUAL 'Y'                                           
030200        ADD 1                       TO W-INTERSECT-COUNT                  
030300     END-IF.                                                              
030400                                                                          
030500*                                                                         
030600 TEST-INTERSECT-AGAINST-2.                                                
030700     IF CHAR-SET-2-VALUE (CHAR-2-IDX)                                     
030800          EQUAL CHAR-SET-1-VALUE (CHAR-1-IDX)                             
030900        MOVE 'Y'                    TO SW-CHAR-FOUND                      
031000     END-IF.                                                              
