000100* **++ ALG-:X:-IN - TEXT PAIR PASSED TO ONE ALGORITHM ROUTINE             
000200 01 ALG-:X:-IN.                                                           
000300   03 ALG-:X:-ORIGINAL-TEXT.                                              
000400     05 ALG-:X:-ORIGINAL-LEN     PIC 9(9) COMP.                           
000500     05 ALG-:X:-ORIGINAL-DATA    PIC X(32000).                            
000600   03 ALG-:X:-SUSPECT-TEXT.                                               
000700     05 ALG-:X:-SUSPECT-LEN      PIC 9(9) COMP.                           
000800     05 ALG-:X:-SUSPECT-DATA     PIC X(32000).                            
000900   03 FILLER                     PIC X(04).                               
