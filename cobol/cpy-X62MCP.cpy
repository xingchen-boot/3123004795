000100* **++ MP - PER-RUN OVERRIDE PARAMETERS                                   
000200* **++ A CALLER MAY FORCE ONE OR MORE ALGORITHMS OUT OF A RUN             
000300* **++ (E.G. THE REGRESSION HARNESS ISOLATING ONE ALGORITHM).             
000400* **++ AN ALGORITHM LISTED HERE IS SKIPPED, SAME AS A RUNTIME             
000500* **++ FAILURE - IT NEVER JOINS THE TOTAL OR THE VALID COUNT.             
000600 01 MP.                                                                   
000700   03 MP-OR-TOT                  PIC 9(9) COMP VALUE ZERO.                
000800   03 FILLER                     PIC X(04) VALUE SPACE.                   
000900   03 MP-OR-TB.                                                           
001000     05 MP-OR-EL OCCURS 0 TO 3                                            
001100                 DEPENDING ON MP-OR-TOT                                   
001200                 INDEXED BY MP-OR-IDX.                                    
001300       10 MP-OR-ROUTINE          PIC X(08).                               
001400       10 MP-OR-DISABLE          PIC X(01).                               
001500         88 MP-OR-IS-DISABLED       VALUE 'D'.                            
001600       10 FILLER                 PIC X(02).                               
